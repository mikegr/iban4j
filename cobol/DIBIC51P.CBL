000100***************************************************************   DIBIC51P
000200*                                                             *   DIBIC51P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    DIBIC51P
000400* All rights reserved.  For internal use by BCHS data        *    DIBIC51P
000500* processing staff only.                                      *   DIBIC51P
000600*                                                             *   DIBIC51P
000700***************************************************************   DIBIC51P
000800*                                                                 DIBIC51P
000900* Program:    DIBIC51P                                            DIBIC51P
001000* Function:   Sequential read of the BBAN structure reference     DIBIC51P
001100*             file for the IBAN/BIC validation batch job.         DIBIC51P
001200*             Line-sequential file version - replaces the old     DIBIC51P
001300*             SQL cursor module of the same family.               DIBIC51P
001400*                                                                 DIBIC51P
001500***************************************************************   DIBIC51P
001600*                    C H A N G E   L O G                      *   DIBIC51P
001700*---------------------------------------------------------------* DIBIC51P
001800* DATE       BY    REQUEST    DESCRIPTION                      *  DIBIC51P
001900* ---------- ----- ---------- ------------------------------- *   DIBIC51P
002000* 1988-03-14 RDH   WO-1402    ORIGINAL PROGRAM - BBAN REF READ *  DIBIC51P
002100* 1988-09-02 RDH   WO-1455    ADDED CLOSE-FILE ERROR TRAP      *  DIBIC51P
002200* 1989-11-30 LKM   WO-1612    EXPANDED ENTRY TABLE TO 5 ENTRIES*  DIBIC51P
002300* 1991-05-06 RDH   WO-1831    FILE STATUS 99 NOW HARD ABEND    *  DIBIC51P
002400* 1993-02-19 TJP   WO-2090    RENUMBERED PROCEDURE DIVISION    *  DIBIC51P
002500* 1994-08-25 LKM   WO-2240    ADDED WS-SUB1 OVERFLOW CHECK     *  DIBIC51P
002600* 1996-01-10 TJP   WO-2417    CONVERTED TO SEQUENCE-NUM COPY   *  DIBIC51P
002700* 1997-06-03 RDH   WO-2588    YEAR FIELD WIDENED - SEE CDATED  *  DIBIC51P
002800* 1998-09-21 LKM   Y2K-0091   Y2K REVIEW - NO DATE FIELDS HERE *  DIBIC51P
002900* 1998-09-21 LKM   Y2K-0091   CENTURY WINDOW NOT APPLICABLE    *  DIBIC51P
003000* 1999-02-08 TJP   WO-2703    CLEANED UP COMMENT BANNERS       *  DIBIC51P
003100* 2001-07-17 RDH   WO-2944    ADDED FILE-STATUS NUMERIC VIEW   *  DIBIC51P
003200* 2003-10-02 LKM   WO-3170    RENAMED FROM DBANK51P TO DIBIC51P*  DIBIC51P
003300* 2003-10-02 LKM   WO-3170    REWORKED FOR BBAN REFERENCE DATA *  DIBIC51P
003400* 2004-01-29 TJP   WO-3201    DROPPED SQL CURSOR - NOW FD READ *  DIBIC51P
003500* 2006-04-11 RDH   WO-3388    ADDED PROGRAM-ID TO ABEND TEXT   *  DIBIC51P
003600***************************************************************   DIBIC51P
003700                                                                  DIBIC51P
003800 IDENTIFICATION DIVISION.                                         DIBIC51P
003900 PROGRAM-ID.                                                      DIBIC51P
004000     DIBIC51P.                                                    DIBIC51P
004100 AUTHOR.                                                          DIBIC51P
004200     R D HALVORSEN.                                               DIBIC51P
004300 INSTALLATION.                                                    DIBIC51P
004400     BROOKFIELD CLEARING HOUSE SERVICES.                          DIBIC51P
004500 DATE-WRITTEN.                                                    DIBIC51P
004600     MARCH 1988.                                                  DIBIC51P
004700 DATE-COMPILED.                                                   DIBIC51P
004800     TODAY.                                                       DIBIC51P
004900 SECURITY.                                                        DIBIC51P
005000     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  DIBIC51P
005100     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  DIBIC51P
005200     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  DIBIC51P
005300                                                                  DIBIC51P
005400 ENVIRONMENT DIVISION.                                            DIBIC51P
005500 CONFIGURATION SECTION.                                           DIBIC51P
005600 SPECIAL-NAMES.                                                   DIBIC51P
005700     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            DIBIC51P
005800     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             DIBIC51P
005900            OFF STATUS IS UPSI-0-IS-OFF.                          DIBIC51P
006000                                                                  DIBIC51P
006100 INPUT-OUTPUT SECTION.                                            DIBIC51P
006200 FILE-CONTROL.                                                    DIBIC51P
006300     SELECT BBAN-STRUCTURE-REF ASSIGN TO BBANREF                  DIBIC51P
006400         ORGANIZATION IS LINE SEQUENTIAL                          DIBIC51P
006500         FILE STATUS IS WS-FILE-STATUS.                           DIBIC51P
006600                                                                  DIBIC51P
006700 DATA DIVISION.                                                   DIBIC51P
006800 FILE SECTION.                                                    DIBIC51P
006900 FD  BBAN-STRUCTURE-REF                                           DIBIC51P
007000     LABEL RECORDS ARE STANDARD.                                  DIBIC51P
007100 COPY CIBICXT1.                                                   DIBIC51P
007200                                                                  DIBIC51P
007300 WORKING-STORAGE SECTION.                                         DIBIC51P
007400 01  WS-MISC-STORAGE.                                             DIBIC51P
007500     05  WS-PROGRAM-ID                      PIC X(08)             DIBIC51P
007600         VALUE 'DIBIC51P'.                                        DIBIC51P
007700     05  WS-COMMAREA-LENGTH                  PIC 9(05).           DIBIC51P
007800     05  WS-COMMAREA-LENGTH-X REDEFINES                           DIBIC51P
007900         WS-COMMAREA-LENGTH                  PIC X(05).           DIBIC51P
008000     05  WS-SUB1                             PIC S9(04) COMP.     DIBIC51P
008100     05  WS-SUB1-DEBUG REDEFINES WS-SUB1     PIC X(02).           DIBIC51P
008200     05  WS-FILE-STATUS                      PIC X(02).           DIBIC51P
008300     05  WS-FILE-STATUS-N REDEFINES                               DIBIC51P
008400         WS-FILE-STATUS                      PIC 9(02).           DIBIC51P
008500     05  WS-FILE-OPENED-SW                   PIC X(01) VALUE 'N'. DIBIC51P
008600         88  WS-FILE-IS-OPEN                     VALUE 'Y'.       DIBIC51P
008650     05  FILLER                              PIC X(08).           DIBIC51P
008700                                                                  DIBIC51P
008800 01  WS-COMMAREA.                                                 DIBIC51P
008900 COPY CIBICIOF.                                                   DIBIC51P
009000 COPY CIBICD51.                                                   DIBIC51P
009100                                                                  DIBIC51P
009200 LINKAGE SECTION.                                                 DIBIC51P
009300 01  LK-COMMAREA                          PIC X(01)               DIBIC51P
009400         OCCURS 1 TO 6144 TIMES                                   DIBIC51P
009500         DEPENDING ON WS-COMMAREA-LENGTH.                         DIBIC51P
009600                                                                  DIBIC51P
009700 PROCEDURE DIVISION USING LK-COMMAREA.                            DIBIC51P
009800***************************************************************   DIBIC51P
009900* MOVE THE CALLER'S AREA IN, DO THE REQUESTED FUNCTION, MOVE  *   DIBIC51P
010000* THE RESULT BACK OUT. SAME SHAPE AS EVERY OTHER I/O MODULE   *   DIBIC51P
010100* IN THIS FAMILY SO A NEW PROGRAMMER CAN READ ANY OF THEM.    *   DIBIC51P
010200***************************************************************   DIBIC51P
010300 0100-MAIN-LINE.                                                  DIBIC51P
010400     MOVE LENGTH OF WS-COMMAREA TO WS-COMMAREA-LENGTH.            DIBIC51P
010500     MOVE LK-COMMAREA (1:WS-COMMAREA-LENGTH) TO WS-COMMAREA.      DIBIC51P
010600                                                                  DIBIC51P
010700     MOVE SPACES TO CD51-DATA.                                    DIBIC51P
010800                                                                  DIBIC51P
010900     EVALUATE TRUE                                                DIBIC51P
011000       WHEN IO-REQUEST-FUNCTION-OPEN                              DIBIC51P
011100         PERFORM 0200-OPEN-FILE THRU 0200-EXIT                    DIBIC51P
011200       WHEN IO-REQUEST-FUNCTION-READ                              DIBIC51P
011300         PERFORM 0300-READ-FILE THRU 0300-EXIT                    DIBIC51P
011400       WHEN IO-REQUEST-FUNCTION-CLOSE                             DIBIC51P
011500         PERFORM 0400-CLOSE-FILE THRU 0400-EXIT                   DIBIC51P
011600       WHEN OTHER                                                 DIBIC51P
011700         SET IO-REQUEST-STATUS-ERROR TO TRUE                      DIBIC51P
011800     END-EVALUATE.                                                DIBIC51P
011900                                                                  DIBIC51P
012000     MOVE WS-COMMAREA TO LK-COMMAREA (1:WS-COMMAREA-LENGTH).      DIBIC51P
012100     GOBACK.                                                      DIBIC51P
012200                                                                  DIBIC51P
012300***************************************************************   DIBIC51P
012400* OPEN THE REFERENCE FILE FOR INPUT - ONE SHOT PER RUN        *   DIBIC51P
012500***************************************************************   DIBIC51P
012600 0200-OPEN-FILE.                                                  DIBIC51P
012700     OPEN INPUT BBAN-STRUCTURE-REF.                               DIBIC51P
012800     IF WS-FILE-STATUS-N = 00                                     DIBIC51P
012900        SET WS-FILE-IS-OPEN TO TRUE                               DIBIC51P
013000        SET IO-REQUEST-STATUS-OK TO TRUE                          DIBIC51P
013100     ELSE                                                         DIBIC51P
013200        SET IO-REQUEST-STATUS-ERROR TO TRUE                       DIBIC51P
013300     END-IF.                                                      DIBIC51P
013400 0200-EXIT.                                                       DIBIC51P
013500     EXIT.                                                        DIBIC51P
013600                                                                  DIBIC51P
013700***************************************************************   DIBIC51P
013800* READ ONE BBAN STRUCTURE ROW AND HAND IT BACK TO THE CALLER  *   DIBIC51P
013900***************************************************************   DIBIC51P
014000 0300-READ-FILE.                                                  DIBIC51P
014100     READ BBAN-STRUCTURE-REF                                      DIBIC51P
014200       AT END                                                     DIBIC51P
014300         SET IO-REQUEST-STATUS-EOF TO TRUE                        DIBIC51P
014400         MOVE SPACES TO CD51O-DATA                                DIBIC51P
014500       NOT AT END                                                 DIBIC51P
014600         SET IO-REQUEST-STATUS-OK TO TRUE                         DIBIC51P
014700         MOVE BBAN-REF-COUNTRY-CODE TO CD51O-COUNTRY-CODE         DIBIC51P
014800         MOVE BBAN-REF-TOTAL-LENGTH TO CD51O-TOTAL-LENGTH         DIBIC51P
014900         MOVE BBAN-REF-ENTRY-COUNT  TO CD51O-ENTRY-COUNT          DIBIC51P
015000         MOVE BBAN-REF-ENTRY (1)    TO CD51O-ENTRY (1)            DIBIC51P
015100         MOVE BBAN-REF-ENTRY (2)    TO CD51O-ENTRY (2)            DIBIC51P
015200         MOVE BBAN-REF-ENTRY (3)    TO CD51O-ENTRY (3)            DIBIC51P
015300         MOVE BBAN-REF-ENTRY (4)    TO CD51O-ENTRY (4)            DIBIC51P
015400         MOVE BBAN-REF-ENTRY (5)    TO CD51O-ENTRY (5)            DIBIC51P
015500     END-READ.                                                    DIBIC51P
015600     IF WS-FILE-STATUS-N NOT = 00 AND WS-FILE-STATUS-N NOT = 10   DIBIC51P
015700        SET IO-REQUEST-STATUS-ERROR TO TRUE                       DIBIC51P
015800        MOVE SPACES TO CD51O-DATA                                 DIBIC51P
015900     END-IF.                                                      DIBIC51P
016000 0300-EXIT.                                                       DIBIC51P
016100     EXIT.                                                        DIBIC51P
016200                                                                  DIBIC51P
016300***************************************************************   DIBIC51P
016400* CLOSE THE REFERENCE FILE AT END OF RUN                      *   DIBIC51P
016500***************************************************************   DIBIC51P
016600 0400-CLOSE-FILE.                                                 DIBIC51P
016700     IF WS-FILE-IS-OPEN                                           DIBIC51P
016800        CLOSE BBAN-STRUCTURE-REF                                  DIBIC51P
016900        IF WS-FILE-STATUS-N = 00                                  DIBIC51P
017000           SET IO-REQUEST-STATUS-OK TO TRUE                       DIBIC51P
017100        ELSE                                                      DIBIC51P
017200           SET IO-REQUEST-STATUS-ERROR TO TRUE                    DIBIC51P
017300        END-IF                                                    DIBIC51P
017400     ELSE                                                         DIBIC51P
017500        SET IO-REQUEST-STATUS-OK TO TRUE                          DIBIC51P
017600     END-IF.                                                      DIBIC51P
017700 0400-EXIT.                                                       DIBIC51P
017800     EXIT.                                                        DIBIC51P
