000100***************************************************************** CIBICIOF
000200*                                                               * CIBICIOF
000300*  Copyright (C) 1987-2006 Brookfield Clearing House Services. *  CIBICIOF
000400*  Internal use only - not for distribution outside BCHS.      *  CIBICIOF
000500*                                                               * CIBICIOF
000600***************************************************************** CIBICIOF
000700                                                                  CIBICIOF
000800***************************************************************** CIBICIOF
000900* CIBICIOF.CPY                                                 *  CIBICIOF
001000*---------------------------------------------------------------* CIBICIOF
001100* Generic request-function / status switch shared by the       *  CIBICIOF
001200* batch sequential-read modules (DIBIC51P, DIBIC52P). Carried   * CIBICIOF
001300* over from the old CIOFUNCS convention used on the account     * CIBICIOF
001400* check-digit job so the I/O modules keep one common calling    * CIBICIOF
001500* pattern - caller sets the function, callee sets the status.   * CIBICIOF
001600***************************************************************** CIBICIOF
001700   05  IO-REQUEST-FUNCTION               PIC X(01).               CIBICIOF
001800       88  IO-REQUEST-FUNCTION-OPEN          VALUE 'O'.           CIBICIOF
001900       88  IO-REQUEST-FUNCTION-READ          VALUE 'R'.           CIBICIOF
002000       88  IO-REQUEST-FUNCTION-CLOSE         VALUE 'C'.           CIBICIOF
002100   05  IO-REQUEST-STATUS                 PIC X(01).               CIBICIOF
002200       88  IO-REQUEST-STATUS-OK              VALUE '0'.           CIBICIOF
002300       88  IO-REQUEST-STATUS-EOF             VALUE '1'.           CIBICIOF
002400       88  IO-REQUEST-STATUS-ERROR           VALUE '2'.           CIBICIOF
