000100***************************************************************   DIBIC52P
000200*                                                             *   DIBIC52P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    DIBIC52P
000400* All rights reserved.  For internal use by BCHS data        *    DIBIC52P
000500* processing staff only.                                      *   DIBIC52P
000600*                                                             *   DIBIC52P
000700***************************************************************   DIBIC52P
000800*                                                                 DIBIC52P
000900* Program:    DIBIC52P                                            DIBIC52P
001000* Function:   Sequential read of the IBAN/BIC validation input    DIBIC52P
001100*             transaction file for the batch job.                 DIBIC52P
001200*             Line-sequential file version - replaces the old     DIBIC52P
001300*             SQL cursor module of the same family.               DIBIC52P
001400*                                                                 DIBIC52P
001500***************************************************************   DIBIC52P
001600*                    C H A N G E   L O G                      *   DIBIC52P
001700*---------------------------------------------------------------* DIBIC52P
001800* DATE       BY    REQUEST    DESCRIPTION                      *  DIBIC52P
001900* ---------- ----- ---------- ------------------------------- *   DIBIC52P
002000* 1988-03-21 RDH   WO-1409    ORIGINAL PROGRAM - TXN FILE READ *  DIBIC52P
002100* 1989-02-08 RDH   WO-1488    ADDED RECORD-TOO-SHORT CHECK     *  DIBIC52P
002200* 1990-07-14 LKM   WO-1699    EXPANDED CODE-VALUE TO 34 BYTES  *  DIBIC52P
002300* 1992-10-02 TJP   WO-1955    RENUMBERED PROCEDURE DIVISION    *  DIBIC52P
002400* 1994-08-25 LKM   WO-2241    ADDED WS-SUB1 OVERFLOW CHECK     *  DIBIC52P
002500* 1996-01-10 TJP   WO-2418    CONVERTED TO SEQUENCE-NUM COPY   *  DIBIC52P
002600* 1998-09-21 LKM   Y2K-0092   Y2K REVIEW - NO DATE FIELDS HERE *  DIBIC52P
002700* 1998-09-21 LKM   Y2K-0092   CENTURY WINDOW NOT APPLICABLE    *  DIBIC52P
002800* 1999-02-08 TJP   WO-2704    CLEANED UP COMMENT BANNERS       *  DIBIC52P
002900* 2001-07-17 RDH   WO-2945    ADDED FILE-STATUS NUMERIC VIEW   *  DIBIC52P
003000* 2003-10-02 LKM   WO-3171    RENAMED FROM DBANK52P TO DIBIC52P*  DIBIC52P
003100* 2003-10-02 LKM   WO-3171    REWORKED FOR VALIDATION REQUESTS *  DIBIC52P
003200* 2004-01-29 TJP   WO-3202    DROPPED SQL CURSOR - NOW FD READ *  DIBIC52P
003300* 2006-04-11 RDH   WO-3389    ADDED PROGRAM-ID TO ABEND TEXT   *  DIBIC52P
003350* 2006-06-19 RDH   WO-3412    0400-CLOSE-FILE PARAGRAPH WAS    *  DIBIC52P
003360*                             NEVER WRITTEN - ADDED TO ACTUALLY*  DIBIC52P
003370*                             CLOSE IBAN-BIC-INPUT AT EOJ      *  DIBIC52P
003400***************************************************************   DIBIC52P
003500                                                                  DIBIC52P
003600 IDENTIFICATION DIVISION.                                         DIBIC52P
003700 PROGRAM-ID.                                                      DIBIC52P
003800     DIBIC52P.                                                    DIBIC52P
003900 AUTHOR.                                                          DIBIC52P
004000     R D HALVORSEN.                                               DIBIC52P
004100 INSTALLATION.                                                    DIBIC52P
004200     BROOKFIELD CLEARING HOUSE SERVICES.                          DIBIC52P
004300 DATE-WRITTEN.                                                    DIBIC52P
004400     MARCH 1988.                                                  DIBIC52P
004500 DATE-COMPILED.                                                   DIBIC52P
004600     TODAY.                                                       DIBIC52P
004700 SECURITY.                                                        DIBIC52P
004800     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  DIBIC52P
004900     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  DIBIC52P
005000     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  DIBIC52P
005100                                                                  DIBIC52P
005200 ENVIRONMENT DIVISION.                                            DIBIC52P
005300 CONFIGURATION SECTION.                                           DIBIC52P
005400 SPECIAL-NAMES.                                                   DIBIC52P
005500     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            DIBIC52P
005600     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             DIBIC52P
005700            OFF STATUS IS UPSI-0-IS-OFF.                          DIBIC52P
005800                                                                  DIBIC52P
005900 INPUT-OUTPUT SECTION.                                            DIBIC52P
006000 FILE-CONTROL.                                                    DIBIC52P
006100     SELECT IBAN-BIC-INPUT ASSIGN TO VALINPT                      DIBIC52P
006200         ORGANIZATION IS LINE SEQUENTIAL                          DIBIC52P
006300         FILE STATUS IS WS-FILE-STATUS.                           DIBIC52P
006400                                                                  DIBIC52P
006500 DATA DIVISION.                                                   DIBIC52P
006600 FILE SECTION.                                                    DIBIC52P
006700 FD  IBAN-BIC-INPUT                                               DIBIC52P
006800     LABEL RECORDS ARE STANDARD.                                  DIBIC52P
006900 01  IBAN-BIC-INPUT-RECORD.                                       DIBIC52P
007000     05  II-REQUEST-TYPE                  PIC X(01).              DIBIC52P
007100     05  II-CODE-VALUE                    PIC X(34).              DIBIC52P
007200     05  II-CODE-LENGTH                   PIC 9(02).              DIBIC52P
007300                                                                  DIBIC52P
007400 WORKING-STORAGE SECTION.                                         DIBIC52P
007500 01  WS-MISC-STORAGE.                                             DIBIC52P
007600     05  WS-PROGRAM-ID                      PIC X(08)             DIBIC52P
007700         VALUE 'DIBIC52P'.                                        DIBIC52P
007800     05  WS-COMMAREA-LENGTH                  PIC 9(05).           DIBIC52P
007900     05  WS-COMMAREA-LENGTH-X REDEFINES                           DIBIC52P
008000         WS-COMMAREA-LENGTH                  PIC X(05).           DIBIC52P
008100     05  WS-SUB1                             PIC S9(04) COMP.     DIBIC52P
008200     05  WS-SUB1-DEBUG REDEFINES WS-SUB1     PIC X(02).           DIBIC52P
008300     05  WS-FILE-STATUS                      PIC X(02).           DIBIC52P
008400     05  WS-FILE-STATUS-N REDEFINES                               DIBIC52P
008500         WS-FILE-STATUS                      PIC 9(02).           DIBIC52P
008600     05  WS-FILE-OPENED-SW                   PIC X(01) VALUE 'N'. DIBIC52P
008700         88  WS-FILE-IS-OPEN                     VALUE 'Y'.       DIBIC52P
008750     05  FILLER                              PIC X(08).           DIBIC52P
008800                                                                  DIBIC52P
008900 01  WS-COMMAREA.                                                 DIBIC52P
009000 COPY CIBICIOF.                                                   DIBIC52P
009100 COPY CIBICD52.                                                   DIBIC52P
009200                                                                  DIBIC52P
009300 LINKAGE SECTION.                                                 DIBIC52P
009400 01  LK-COMMAREA                          PIC X(01)               DIBIC52P
009500         OCCURS 1 TO 6144 TIMES                                   DIBIC52P
009600         DEPENDING ON WS-COMMAREA-LENGTH.                         DIBIC52P
009700                                                                  DIBIC52P
009800 PROCEDURE DIVISION USING LK-COMMAREA.                            DIBIC52P
009900***************************************************************   DIBIC52P
010000* MOVE THE CALLER'S AREA IN, DO THE REQUESTED FUNCTION, MOVE  *   DIBIC52P
010100* THE RESULT BACK OUT. SAME SHAPE AS DIBIC51P.                *   DIBIC52P
010200***************************************************************   DIBIC52P
010300 0100-MAIN-LINE.                                                  DIBIC52P
010400     MOVE LENGTH OF WS-COMMAREA TO WS-COMMAREA-LENGTH.            DIBIC52P
010500     MOVE LK-COMMAREA (1:WS-COMMAREA-LENGTH) TO WS-COMMAREA.      DIBIC52P
010600                                                                  DIBIC52P
010700     MOVE SPACES TO CD52-DATA.                                    DIBIC52P
010800                                                                  DIBIC52P
010900     EVALUATE TRUE                                                DIBIC52P
011000       WHEN IO-REQUEST-FUNCTION-OPEN                              DIBIC52P
011100         PERFORM 0200-OPEN-FILE THRU 0200-EXIT                    DIBIC52P
011200       WHEN IO-REQUEST-FUNCTION-READ                              DIBIC52P
011300         PERFORM 0300-READ-FILE THRU 0300-EXIT                    DIBIC52P
011400       WHEN IO-REQUEST-FUNCTION-CLOSE                             DIBIC52P
011500         PERFORM 0400-CLOSE-FILE THRU 0400-EXIT                   DIBIC52P
011600       WHEN OTHER                                                 DIBIC52P
011700         SET IO-REQUEST-STATUS-ERROR TO TRUE                      DIBIC52P
011800     END-EVALUATE.                                                DIBIC52P
011900                                                                  DIBIC52P
012000     MOVE WS-COMMAREA TO LK-COMMAREA (1:WS-COMMAREA-LENGTH).      DIBIC52P
012100     GOBACK.                                                      DIBIC52P
012200                                                                  DIBIC52P
012300***************************************************************   DIBIC52P
012400* OPEN THE TRANSACTION FILE FOR INPUT - ONE SHOT PER RUN      *   DIBIC52P
012500***************************************************************   DIBIC52P
012600 0200-OPEN-FILE.                                                  DIBIC52P
012700     OPEN INPUT IBAN-BIC-INPUT.                                   DIBIC52P
012800     IF WS-FILE-STATUS-N = 00                                     DIBIC52P
012900        SET WS-FILE-IS-OPEN TO TRUE                               DIBIC52P
013000        SET IO-REQUEST-STATUS-OK TO TRUE                          DIBIC52P
013100     ELSE                                                         DIBIC52P
013200        SET IO-REQUEST-STATUS-ERROR TO TRUE                       DIBIC52P
013300     END-IF.                                                      DIBIC52P
013400 0200-EXIT.                                                       DIBIC52P
013500     EXIT.                                                        DIBIC52P
013600                                                                  DIBIC52P
013700***************************************************************   DIBIC52P
013800* READ ONE VALIDATION REQUEST AND HAND IT BACK TO THE CALLER  *   DIBIC52P
013900***************************************************************   DIBIC52P
014000 0300-READ-FILE.                                                  DIBIC52P
014100     READ IBAN-BIC-INPUT                                          DIBIC52P
014200       AT END                                                     DIBIC52P
014300         SET IO-REQUEST-STATUS-EOF TO TRUE                        DIBIC52P
014400         MOVE SPACES TO CD52O-DATA                                DIBIC52P
014500       NOT AT END                                                 DIBIC52P
014600         SET IO-REQUEST-STATUS-OK TO TRUE                         DIBIC52P
014700         MOVE II-REQUEST-TYPE TO CD52O-REQUEST-TYPE               DIBIC52P
014800         MOVE II-CODE-VALUE TO CD52O-CODE-VALUE                   DIBIC52P
014900         MOVE II-CODE-LENGTH TO CD52O-CODE-LENGTH                 DIBIC52P
015000     END-READ.                                                    DIBIC52P
015100     IF WS-FILE-STATUS-N NOT = 00 AND WS-FILE-STATUS-N NOT = 10   DIBIC52P
015200        SET IO-REQUEST-STATUS-ERROR TO TRUE                       DIBIC52P
015300        MOVE SPACES TO CD52O-DATA                                 DIBIC52P
015400     END-IF.                                                      DIBIC52P
015500 0300-EXIT.                                                       DIBIC52P
015600     EXIT.                                                        DIBIC52P
015700                                                                  DIBIC52P
015800***************************************************************   DIBIC52P
015900* CLOSE THE TRANSACTION FILE AT END OF RUN                    *   DIBIC52P
016000***************************************************************   DIBIC52P
016100 0400-CLOSE-FILE.                                                 DIBIC52P
016200     IF WS-FILE-IS-OPEN                                           DIBIC52P
016300        CLOSE IBAN-BIC-INPUT                                      DIBIC52P
016400        IF WS-FILE-STATUS-N = 00                                  DIBIC52P
016500           SET IO-REQUEST-STATUS-OK TO TRUE                       DIBIC52P
016600        ELSE                                                      DIBIC52P
016700           SET IO-REQUEST-STATUS-ERROR TO TRUE                    DIBIC52P
016800        END-IF                                                    DIBIC52P
016900     ELSE                                                         DIBIC52P
017000        SET IO-REQUEST-STATUS-OK TO TRUE                          DIBIC52P
017100     END-IF.                                                      DIBIC52P
017200 0400-EXIT.                                                       DIBIC52P
017300     EXIT.                                                        DIBIC52P
