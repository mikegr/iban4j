000100***************************************************************   BIBIC80P
000200*                                                             *   BIBIC80P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    BIBIC80P
000400* All rights reserved.  For internal use by BCHS data        *    BIBIC80P
000500* processing staff only.                                      *   BIBIC80P
000600*                                                             *   BIBIC80P
000700***************************************************************   BIBIC80P
000800*                                                                 BIBIC80P
000900* Program:    BIBIC80P                                            BIBIC80P
001000* Layer:      Business logic                                      BIBIC80P
001100* Function:   Full validation of one BIC (SWIFT bank identifier)  BIBIC80P
001200*             code value - length, upper case, bank code,         BIBIC80P
001300*             country code and the optional branch code. CALLed   BIBIC80P
001400*             by the batch driver for every "B" request.          BIBIC80P
001500*                                                                 BIBIC80P
001600***************************************************************   BIBIC80P
001700*                    C H A N G E   L O G                      *   BIBIC80P
001800*---------------------------------------------------------------* BIBIC80P
001900* DATE       BY    REQUEST    DESCRIPTION                      *  BIBIC80P
002000* ---------- ----- ---------- ------------------------------- *   BIBIC80P
002100* 1989-06-12 LKM   WO-1549    ORIGINAL PROGRAM - BIC VALIDATE  *  BIBIC80P
002200* 1990-09-27 RDH   WO-1720    ADDED BRANCH CODE CHECK          *  BIBIC80P
002300* 1992-04-08 TJP   WO-1902    RENUMBERED PROCEDURE DIVISION    *  BIBIC80P
002400* 1995-07-22 LKM   WO-2347    ADDED SEARCH ALL ON BBAN TABLE   *  BIBIC80P
002500* 1996-01-10 TJP   WO-2422    CONVERTED TO SEQUENCE-NUM COPY   *  BIBIC80P
002600* 1998-09-22 LKM   Y2K-0096   Y2K REVIEW - NO DATE FIELDS HERE *  BIBIC80P
002700* 1999-02-09 TJP   WO-2708    CLEANED UP COMMENT BANNERS       *  BIBIC80P
002800* 2003-10-03 LKM   WO-3175    RENAMED AND REWORKED FROM OLD    *  BIBIC80P
002900* 2003-10-03 LKM   WO-3175    SWIFT CODE VALIDATOR             *  BIBIC80P
003000* 2004-02-11 TJP   WO-3211    SHARES COUNTRY TABLE WITH IBAN   *  BIBIC80P
003100* 2006-04-12 RDH   WO-3393    ADDED PROGRAM-ID TO ABEND TEXT   *  BIBIC80P
003200***************************************************************   BIBIC80P
003300                                                                  BIBIC80P
003400 IDENTIFICATION DIVISION.                                         BIBIC80P
003500 PROGRAM-ID.                                                      BIBIC80P
003600     BIBIC80P.                                                    BIBIC80P
003700 AUTHOR.                                                          BIBIC80P
003800     L K MERCER.                                                  BIBIC80P
003900 INSTALLATION.                                                    BIBIC80P
004000     BROOKFIELD CLEARING HOUSE SERVICES.                          BIBIC80P
004100 DATE-WRITTEN.                                                    BIBIC80P
004200     JUNE 1989.                                                   BIBIC80P
004300 DATE-COMPILED.                                                   BIBIC80P
004400     TODAY.                                                       BIBIC80P
004500 SECURITY.                                                        BIBIC80P
004600     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  BIBIC80P
004700     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  BIBIC80P
004800     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  BIBIC80P
004900                                                                  BIBIC80P
005000 ENVIRONMENT DIVISION.                                            BIBIC80P
005100 CONFIGURATION SECTION.                                           BIBIC80P
005200 SPECIAL-NAMES.                                                   BIBIC80P
005300     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            BIBIC80P
005400     CLASS ALPHA-LOWER-CLASS IS 'a' THRU 'z'                      BIBIC80P
005500     CLASS NUMERIC-CLASS IS '0' THRU '9'                          BIBIC80P
005600     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             BIBIC80P
005700            OFF STATUS IS UPSI-0-IS-OFF.                          BIBIC80P
005800                                                                  BIBIC80P
005900 DATA DIVISION.                                                   BIBIC80P
006000 WORKING-STORAGE SECTION.                                         BIBIC80P
006100 01  WS-MISC-STORAGE.                                             BIBIC80P
006200     05  WS-PROGRAM-ID                      PIC X(08)             BIBIC80P
006300         VALUE 'BIBIC80P'.                                        BIBIC80P
006400     05  WS-COMMAREA-LENGTH                  PIC 9(05).           BIBIC80P
006500     05  WS-COMMAREA-LENGTH-X REDEFINES                           BIBIC80P
006600         WS-COMMAREA-LENGTH                  PIC X(05).           BIBIC80P
006700     05  WS-SUB1                             PIC S9(04) COMP.     BIBIC80P
006800     05  WS-SUB1-DEBUG REDEFINES WS-SUB1     PIC X(02).           BIBIC80P
006900     05  WS-TEST-CHAR                        PIC X(01).           BIBIC80P
007000     05  WS-BIC-COUNTRY                      PIC X(02).           BIBIC80P
007050     05  FILLER                              PIC X(08).           BIBIC80P
007100                                                                  BIBIC80P
007200 01  WS-COMMAREA.                                                 BIBIC80P
007300 COPY CIBICDAT.                                                   BIBIC80P
007400                                                                  BIBIC80P
007500 LINKAGE SECTION.                                                 BIBIC80P
007600 01  LK-COMMAREA                          PIC X(01)               BIBIC80P
007700         OCCURS 1 TO 6144 TIMES                                   BIBIC80P
007800         DEPENDING ON WS-COMMAREA-LENGTH.                         BIBIC80P
007900                                                                  BIBIC80P
008000 PROCEDURE DIVISION USING LK-COMMAREA.                            BIBIC80P
008100***************************************************************   BIBIC80P
008200* SAME SHORT-CIRCUIT SHAPE AS BIBIC30P - THE FIRST CHECK TO   *   BIBIC80P
008300* FAIL SETS THE REASON CODE AND JUMPS STRAIGHT OUT.           *   BIBIC80P
008400***************************************************************   BIBIC80P
008500 0100-MAIN-LINE.                                                  BIBIC80P
008600     MOVE LENGTH OF WS-COMMAREA TO WS-COMMAREA-LENGTH.            BIBIC80P
008700     MOVE LK-COMMAREA (1:WS-COMMAREA-LENGTH) TO WS-COMMAREA.      BIBIC80P
008800                                                                  BIBIC80P
008900     SET IBIC-RESULT-VALID TO TRUE.                               BIBIC80P
009000     MOVE '00' TO IBIC-REASON-CODE.                               BIBIC80P
009100     MOVE SPACES TO IBIC-REASON-TEXT.                             BIBIC80P
009200                                                                  BIBIC80P
009300     PERFORM 0200-CHECK-NOT-NULL THRU 0200-EXIT.                  BIBIC80P
009400     PERFORM 0300-CHECK-LENGTH THRU 0300-EXIT.                    BIBIC80P
009500     PERFORM 0400-CHECK-UPPER-CASE THRU 0400-EXIT.                BIBIC80P
009600     PERFORM 0500-CHECK-BANK-CODE THRU 0500-EXIT.                 BIBIC80P
009700     PERFORM 0600-CHECK-COUNTRY THRU 0600-EXIT.                   BIBIC80P
009800     PERFORM 0700-CHECK-LOCATION-CODE THRU 0700-EXIT.             BIBIC80P
009900     PERFORM 0800-CHECK-BRANCH-CODE THRU 0800-EXIT.               BIBIC80P
010000                                                                  BIBIC80P
010100 9000-BUILD-RESULT.                                               BIBIC80P
010200     MOVE WS-COMMAREA TO LK-COMMAREA (1:WS-COMMAREA-LENGTH).      BIBIC80P
010300     GOBACK.                                                      BIBIC80P
010400                                                                  BIBIC80P
010500***************************************************************   BIBIC80P
010600* STEP 2 - REJECT A NULL OR BLANK CODE VALUE OUTRIGHT         *   BIBIC80P
010700***************************************************************   BIBIC80P
010800 0200-CHECK-NOT-NULL.                                             BIBIC80P
010900     IF IBIC-CODE-LENGTH = 0 OR IBIC-CODE-VALUE = SPACES          BIBIC80P
011000        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
011100        MOVE '01' TO IBIC-REASON-CODE                             BIBIC80P
011200        GO TO 9000-BUILD-RESULT                                   BIBIC80P
011300     END-IF.                                                      BIBIC80P
011400 0200-EXIT.                                                       BIBIC80P
011500     EXIT.                                                        BIBIC80P
011600                                                                  BIBIC80P
011700***************************************************************   BIBIC80P
011800* STEP 3 - A BIC IS EITHER 8 CHARACTERS (NO BRANCH) OR 11     *   BIBIC80P
011900* CHARACTERS (WITH A BRANCH CODE) - NOTHING ELSE IS LEGAL.    *   BIBIC80P
012000***************************************************************   BIBIC80P
012100 0300-CHECK-LENGTH.                                               BIBIC80P
012200     IF IBIC-CODE-LENGTH NOT = 8 AND IBIC-CODE-LENGTH NOT = 11    BIBIC80P
012300        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
012400        MOVE '12' TO IBIC-REASON-CODE                             BIBIC80P
012500        GO TO 9000-BUILD-RESULT                                   BIBIC80P
012600     END-IF.                                                      BIBIC80P
012700 0300-EXIT.                                                       BIBIC80P
012800     EXIT.                                                        BIBIC80P
012900                                                                  BIBIC80P
013000***************************************************************   BIBIC80P
013100* STEP 4 - NO LOWER-CASE LETTERS ANYWHERE IN THE CODE         *   BIBIC80P
013200***************************************************************   BIBIC80P
013300 0400-CHECK-UPPER-CASE.                                           BIBIC80P
013400     MOVE ZERO TO WS-SUB1.                                        BIBIC80P
013500     PERFORM 0410-CHECK-ONE-CASE THRU 0410-EXIT                   BIBIC80P
013600         VARYING WS-SUB1 FROM 1 BY 1                              BIBIC80P
013700         UNTIL WS-SUB1 > IBIC-CODE-LENGTH                         BIBIC80P
013800            OR IBIC-RESULT-INVALID.                               BIBIC80P
013900     IF IBIC-RESULT-INVALID                                       BIBIC80P
014000        GO TO 9000-BUILD-RESULT                                   BIBIC80P
014100     END-IF.                                                      BIBIC80P
014200 0400-EXIT.                                                       BIBIC80P
014300     EXIT.                                                        BIBIC80P
014400                                                                  BIBIC80P
014500 0410-CHECK-ONE-CASE.                                             BIBIC80P
014600     MOVE IBIC-CODE-VALUE (WS-SUB1:1) TO WS-TEST-CHAR.            BIBIC80P
014700     IF WS-TEST-CHAR ALPHA-LOWER-CLASS                            BIBIC80P
014800        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
014900        MOVE '13' TO IBIC-REASON-CODE                             BIBIC80P
015000     END-IF.                                                      BIBIC80P
015100 0410-EXIT.                                                       BIBIC80P
015200     EXIT.                                                        BIBIC80P
015300                                                                  BIBIC80P
015400***************************************************************   BIBIC80P
015500* STEP 5 - BANK CODE (CHARACTERS 1-4) MUST BE ALL LETTERS     *   BIBIC80P
015600***************************************************************   BIBIC80P
015700 0500-CHECK-BANK-CODE.                                            BIBIC80P
015800     MOVE ZERO TO WS-SUB1.                                        BIBIC80P
015900     PERFORM 0510-CHECK-ONE-BANK-CHAR THRU 0510-EXIT              BIBIC80P
016000         VARYING WS-SUB1 FROM 1 BY 1                              BIBIC80P
016100         UNTIL WS-SUB1 > 4                                        BIBIC80P
016200            OR IBIC-RESULT-INVALID.                               BIBIC80P
016300     IF IBIC-RESULT-INVALID                                       BIBIC80P
016400        GO TO 9000-BUILD-RESULT                                   BIBIC80P
016500     END-IF.                                                      BIBIC80P
016600 0500-EXIT.                                                       BIBIC80P
016700     EXIT.                                                        BIBIC80P
016800                                                                  BIBIC80P
016900 0510-CHECK-ONE-BANK-CHAR.                                        BIBIC80P
017000     MOVE IBIC-CODE-VALUE (WS-SUB1:1) TO WS-TEST-CHAR.            BIBIC80P
017100     IF WS-TEST-CHAR NOT ALPHA-CLASS                              BIBIC80P
017200        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
017300        MOVE '14' TO IBIC-REASON-CODE                             BIBIC80P
017400     END-IF.                                                      BIBIC80P
017500 0510-EXIT.                                                       BIBIC80P
017600     EXIT.                                                        BIBIC80P
017700                                                                  BIBIC80P
017800***************************************************************   BIBIC80P
017900* STEP 6 - COUNTRY CODE (CHARACTERS 5-6) MUST BE TWO UPPER-   *   BIBIC80P
018000* CASE LETTERS AND KNOWN TO THE BBAN STRUCTURE TABLE.         *   BIBIC80P
018100***************************************************************   BIBIC80P
018200 0600-CHECK-COUNTRY.                                              BIBIC80P
018300     MOVE IBIC-CODE-VALUE (5:2) TO WS-BIC-COUNTRY.                BIBIC80P
018400     IF WS-BIC-COUNTRY (1:1) NOT ALPHA-CLASS OR                   BIBIC80P
018500        WS-BIC-COUNTRY (2:1) NOT ALPHA-CLASS                      BIBIC80P
018600        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
018700        MOVE '15' TO IBIC-REASON-CODE                             BIBIC80P
018800        GO TO 9000-BUILD-RESULT                                   BIBIC80P
018900     END-IF.                                                      BIBIC80P
019000     MOVE WS-BIC-COUNTRY TO IBIC-COUNTRY-CODE.                    BIBIC80P
019100     SEARCH ALL IBIC-BBAN-COUNTRY                                 BIBIC80P
019200         WHEN IBIC-BBAN-COUNTRY-CODE (IBIC-BBAN-CTY-IDX) =        BIBIC80P
019300              IBIC-COUNTRY-CODE                                   BIBIC80P
019400           CONTINUE                                               BIBIC80P
019500       AT END                                                     BIBIC80P
019600         SET IBIC-RESULT-INVALID TO TRUE                          BIBIC80P
019700         MOVE '16' TO IBIC-REASON-CODE                            BIBIC80P
019800         GO TO 9000-BUILD-RESULT                                  BIBIC80P
019900     END-SEARCH.                                                  BIBIC80P
020000 0600-EXIT.                                                       BIBIC80P
020100     EXIT.                                                        BIBIC80P
020200                                                                  BIBIC80P
020300***************************************************************   BIBIC80P
020400* STEP 7 - LOCATION CODE (CHARACTERS 7-8) MUST BE             *   BIBIC80P
020500* ALPHANUMERIC - LETTERS OR DIGITS, EITHER IS FINE.           *   BIBIC80P
020600***************************************************************   BIBIC80P
020700 0700-CHECK-LOCATION-CODE.                                        BIBIC80P
020800     MOVE ZERO TO WS-SUB1.                                        BIBIC80P
020900     PERFORM 0710-CHECK-ONE-LOC-CHAR THRU 0710-EXIT               BIBIC80P
021000         VARYING WS-SUB1 FROM 7 BY 1                              BIBIC80P
021100         UNTIL WS-SUB1 > 8                                        BIBIC80P
021200            OR IBIC-RESULT-INVALID.                               BIBIC80P
021300     IF IBIC-RESULT-INVALID                                       BIBIC80P
021400        GO TO 9000-BUILD-RESULT                                   BIBIC80P
021500     END-IF.                                                      BIBIC80P
021600 0700-EXIT.                                                       BIBIC80P
021700     EXIT.                                                        BIBIC80P
021800                                                                  BIBIC80P
021900 0710-CHECK-ONE-LOC-CHAR.                                         BIBIC80P
022000     MOVE IBIC-CODE-VALUE (WS-SUB1:1) TO WS-TEST-CHAR.            BIBIC80P
022100     IF WS-TEST-CHAR NOT ALPHA-CLASS AND                          BIBIC80P
022200        WS-TEST-CHAR NOT NUMERIC-CLASS                            BIBIC80P
022300        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
022400        MOVE '17' TO IBIC-REASON-CODE                             BIBIC80P
022500     END-IF.                                                      BIBIC80P
022600 0710-EXIT.                                                       BIBIC80P
022700     EXIT.                                                        BIBIC80P
022800                                                                  BIBIC80P
022900***************************************************************   BIBIC80P
023000* STEP 8 - IF THE CODE IS 11 CHARACTERS LONG, THE BRANCH CODE *   BIBIC80P
023100* (CHARACTERS 9-11) MUST ALSO BE ALPHANUMERIC.                *   BIBIC80P
023200***************************************************************   BIBIC80P
023300 0800-CHECK-BRANCH-CODE.                                          BIBIC80P
023400     IF IBIC-CODE-LENGTH = 11                                     BIBIC80P
023500        MOVE ZERO TO WS-SUB1                                      BIBIC80P
023600        PERFORM 0810-CHECK-ONE-BRANCH-CHAR THRU 0810-EXIT         BIBIC80P
023700            VARYING WS-SUB1 FROM 9 BY 1                           BIBIC80P
023800            UNTIL WS-SUB1 > 11                                    BIBIC80P
023900               OR IBIC-RESULT-INVALID                             BIBIC80P
024000        IF IBIC-RESULT-INVALID                                    BIBIC80P
024100           GO TO 9000-BUILD-RESULT                                BIBIC80P
024200        END-IF                                                    BIBIC80P
024300     END-IF.                                                      BIBIC80P
024400 0800-EXIT.                                                       BIBIC80P
024500     EXIT.                                                        BIBIC80P
024600                                                                  BIBIC80P
024700 0810-CHECK-ONE-BRANCH-CHAR.                                      BIBIC80P
024800     MOVE IBIC-CODE-VALUE (WS-SUB1:1) TO WS-TEST-CHAR.            BIBIC80P
024900     IF WS-TEST-CHAR NOT ALPHA-CLASS AND                          BIBIC80P
025000        WS-TEST-CHAR NOT NUMERIC-CLASS                            BIBIC80P
025100        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC80P
025200        MOVE '18' TO IBIC-REASON-CODE                             BIBIC80P
025300     END-IF.                                                      BIBIC80P
025400 0810-EXIT.                                                       BIBIC80P
025500     EXIT.                                                        BIBIC80P
