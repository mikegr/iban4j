000100***************************************************************   BIBIC30P
000200*                                                             *   BIBIC30P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    BIBIC30P
000400* All rights reserved.  For internal use by BCHS data        *    BIBIC30P
000500* processing staff only.                                      *   BIBIC30P
000600*                                                             *   BIBIC30P
000700***************************************************************   BIBIC30P
000800*                                                                 BIBIC30P
000900* Program:    BIBIC30P                                            BIBIC30P
001000* Layer:      Business logic                                      BIBIC30P
001100* Function:   Full validation of one IBAN code value - country    BIBIC30P
001200*             code, overall length, BBAN segment character        BIBIC30P
001300*             types and MOD-97-10 check digit. CALLed by the      BIBIC30P
001400*             batch driver for every "I" request, and CALLed      BIBIC30P
001500*             by BIBIC35P once a partial code reaches its full    BIBIC30P
001600*             length.                                             BIBIC30P
001700*                                                                 BIBIC30P
001800***************************************************************   BIBIC30P
001900*                    C H A N G E   L O G                      *   BIBIC30P
002000*---------------------------------------------------------------* BIBIC30P
002100* DATE       BY    REQUEST    DESCRIPTION                      *  BIBIC30P
002200* ---------- ----- ---------- ------------------------------- *   BIBIC30P
002300* 1989-02-27 RDH   WO-1491    ORIGINAL PROGRAM - IBAN VALIDATE *  BIBIC30P
002400* 1990-06-18 LKM   WO-1668    ADDED BBAN SEGMENT WALK           * BIBIC30P
002500* 1991-09-30 TJP   WO-1870    FIXED OFF-BY-ONE IN SEGMENT SCAN *  BIBIC30P
002600* 1993-03-11 RDH   WO-2101    RENUMBERED PROCEDURE DIVISION    *  BIBIC30P
002700* 1995-07-22 LKM   WO-2345    ADDED SEARCH ALL ON BBAN TABLE   *  BIBIC30P
002800* 1996-01-10 TJP   WO-2420    CONVERTED TO SEQUENCE-NUM COPY   *  BIBIC30P
002900* 1998-09-22 LKM   Y2K-0094   Y2K REVIEW - NO DATE FIELDS HERE *  BIBIC30P
003000* 1999-02-09 TJP   WO-2706    CLEANED UP COMMENT BANNERS       *  BIBIC30P
003100* 2003-10-03 LKM   WO-3173    RENAMED AND REWORKED FROM OLD    *  BIBIC30P
003200* 2003-10-03 LKM   WO-3173    ACCOUNT CHECK-DIGIT VALIDATOR    *  BIBIC30P
003300* 2004-02-11 TJP   WO-3209    NOW CALLS BIBIC51P FOR MOD 97    *  BIBIC30P
003400* 2006-04-12 RDH   WO-3391    ADDED PROGRAM-ID TO ABEND TEXT   *  BIBIC30P
003500***************************************************************   BIBIC30P
003600                                                                  BIBIC30P
003700 IDENTIFICATION DIVISION.                                         BIBIC30P
003800 PROGRAM-ID.                                                      BIBIC30P
003900     BIBIC30P.                                                    BIBIC30P
004000 AUTHOR.                                                          BIBIC30P
004100     R D HALVORSEN.                                               BIBIC30P
004200 INSTALLATION.                                                    BIBIC30P
004300     BROOKFIELD CLEARING HOUSE SERVICES.                          BIBIC30P
004400 DATE-WRITTEN.                                                    BIBIC30P
004500     FEBRUARY 1989.                                               BIBIC30P
004600 DATE-COMPILED.                                                   BIBIC30P
004700     TODAY.                                                       BIBIC30P
004800 SECURITY.                                                        BIBIC30P
004900     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  BIBIC30P
005000     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  BIBIC30P
005100     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  BIBIC30P
005200                                                                  BIBIC30P
005300 ENVIRONMENT DIVISION.                                            BIBIC30P
005400 CONFIGURATION SECTION.                                           BIBIC30P
005500 SPECIAL-NAMES.                                                   BIBIC30P
005600     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            BIBIC30P
005700     CLASS ALPHA-LOWER-CLASS IS 'a' THRU 'z'                      BIBIC30P
005800     CLASS NUMERIC-CLASS IS '0' THRU '9'                          BIBIC30P
005900     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             BIBIC30P
006000            OFF STATUS IS UPSI-0-IS-OFF.                          BIBIC30P
006100                                                                  BIBIC30P
006200 DATA DIVISION.                                                   BIBIC30P
006300 WORKING-STORAGE SECTION.                                         BIBIC30P
006400 01  WS-MISC-STORAGE.                                             BIBIC30P
006500     05  WS-PROGRAM-ID                      PIC X(08)             BIBIC30P
006600         VALUE 'BIBIC30P'.                                        BIBIC30P
006700     05  WS-COMMAREA-LENGTH                  PIC 9(05).           BIBIC30P
006800     05  WS-COMMAREA-LENGTH-X REDEFINES                           BIBIC30P
006900         WS-COMMAREA-LENGTH                  PIC X(05).           BIBIC30P
007000     05  WS-SUB2                             PIC 9(02) COMP.      BIBIC30P
007100     05  WS-BBAN-LENGTH                      PIC 9(02) COMP.      BIBIC30P
007200     05  WS-SEG-START-POS                    PIC 9(02) COMP.      BIBIC30P
007300     05  WS-SEG-LENGTH                       PIC 9(02) COMP.      BIBIC30P
007400     05  WS-CHAR-POS                         PIC 9(02) COMP.      BIBIC30P
007500     05  WS-REARRANGE-LENGTH                 PIC 9(02) COMP.      BIBIC30P
007600     05  WS-TEST-CHAR                        PIC X(01).           BIBIC30P
007650     05  FILLER                              PIC X(08).           BIBIC30P
007700                                                                  BIBIC30P
007800 01  WS-COMMAREA.                                                 BIBIC30P
007900 COPY CIBICDAT.                                                   BIBIC30P
008000                                                                  BIBIC30P
008100 LINKAGE SECTION.                                                 BIBIC30P
008200 01  LK-COMMAREA                          PIC X(01)               BIBIC30P
008300         OCCURS 1 TO 6144 TIMES                                   BIBIC30P
008400         DEPENDING ON WS-COMMAREA-LENGTH.                         BIBIC30P
008500                                                                  BIBIC30P
008600 PROCEDURE DIVISION USING LK-COMMAREA.                            BIBIC30P
008700***************************************************************   BIBIC30P
008800* STEPS 1-8 OF THE IBAN VALIDATION RULE AS WRITTEN UP IN THE  *   BIBIC30P
008900* WO-1491 REQUEST - EACH CHECK PARAGRAPH JUMPS STRAIGHT TO    *   BIBIC30P
009000* 9000-BUILD-RESULT THE MOMENT IT FINDS A PROBLEM, SO THE     *   BIBIC30P
009100* REASON CODE REPORTED IS ALWAYS THE FIRST ONE HIT.           *   BIBIC30P
009200***************************************************************   BIBIC30P
009300 0100-MAIN-LINE.                                                  BIBIC30P
009400     MOVE LENGTH OF WS-COMMAREA TO WS-COMMAREA-LENGTH.            BIBIC30P
009500     MOVE LK-COMMAREA (1:WS-COMMAREA-LENGTH) TO WS-COMMAREA.      BIBIC30P
009600                                                                  BIBIC30P
009700     SET IBIC-RESULT-VALID TO TRUE.                               BIBIC30P
009800     MOVE '00' TO IBIC-REASON-CODE.                               BIBIC30P
009900     MOVE SPACES TO IBIC-REASON-TEXT.                             BIBIC30P
010000                                                                  BIBIC30P
010100     PERFORM 0200-CHECK-NOT-NULL THRU 0200-EXIT.                  BIBIC30P
010200     PERFORM 0300-CHECK-COUNTRY THRU 0300-EXIT.                   BIBIC30P
010300     PERFORM 0400-CHECK-LENGTH THRU 0400-EXIT.                    BIBIC30P
010400     PERFORM 0500-CHECK-BBAN-LENGTH THRU 0500-EXIT.               BIBIC30P
010500     PERFORM 0600-CHECK-BBAN-TYPES THRU 0600-EXIT.                BIBIC30P
010600     PERFORM 0700-CHECK-CHECK-DIGIT THRU 0700-EXIT.               BIBIC30P
010700                                                                  BIBIC30P
010800 9000-BUILD-RESULT.                                               BIBIC30P
010900     MOVE WS-COMMAREA TO LK-COMMAREA (1:WS-COMMAREA-LENGTH).      BIBIC30P
011000     GOBACK.                                                      BIBIC30P
011100                                                                  BIBIC30P
011200***************************************************************   BIBIC30P
011300* STEP 2 - REJECT A NULL OR BLANK CODE VALUE OUTRIGHT         *   BIBIC30P
011400***************************************************************   BIBIC30P
011500 0200-CHECK-NOT-NULL.                                             BIBIC30P
011600     IF IBIC-CODE-LENGTH = 0 OR IBIC-CODE-VALUE = SPACES          BIBIC30P
011700        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC30P
011800        MOVE '01' TO IBIC-REASON-CODE                             BIBIC30P
011900        GO TO 9000-BUILD-RESULT                                   BIBIC30P
012000     END-IF.                                                      BIBIC30P
012100 0200-EXIT.                                                       BIBIC30P
012200     EXIT.                                                        BIBIC30P
012300                                                                  BIBIC30P
012400***************************************************************   BIBIC30P
012500* STEP 3 - COUNTRY CODE MUST BE TWO UPPER-CASE LETTERS AND    *   BIBIC30P
012600* KNOWN TO THE BBAN STRUCTURE TABLE.                          *   BIBIC30P
012700***************************************************************   BIBIC30P
012800 0300-CHECK-COUNTRY.                                              BIBIC30P
012900     MOVE IBIC-CODE-VALUE (1:2) TO IBIC-COUNTRY-CODE.             BIBIC30P
013000     IF IBIC-COUNTRY-CODE (1:1) NOT ALPHA-CLASS OR                BIBIC30P
013100        IBIC-COUNTRY-CODE (2:1) NOT ALPHA-CLASS                   BIBIC30P
013200        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC30P
013300        MOVE '02' TO IBIC-REASON-CODE                             BIBIC30P
013400        GO TO 9000-BUILD-RESULT                                   BIBIC30P
013500     END-IF.                                                      BIBIC30P
013600     SEARCH ALL IBIC-BBAN-COUNTRY                                 BIBIC30P
013700         WHEN IBIC-BBAN-COUNTRY-CODE (IBIC-BBAN-CTY-IDX) =        BIBIC30P
013800              IBIC-COUNTRY-CODE                                   BIBIC30P
013900           CONTINUE                                               BIBIC30P
014000       AT END                                                     BIBIC30P
014100         SET IBIC-RESULT-INVALID TO TRUE                          BIBIC30P
014200         MOVE '02' TO IBIC-REASON-CODE                            BIBIC30P
014300         GO TO 9000-BUILD-RESULT                                  BIBIC30P
014400     END-SEARCH.                                                  BIBIC30P
014500 0300-EXIT.                                                       BIBIC30P
014600     EXIT.                                                        BIBIC30P
014700                                                                  BIBIC30P
014800***************************************************************   BIBIC30P
014900* STEP 4 - OVERALL LENGTH MUST BE AT LEAST THE IBAN MINIMUM   *   BIBIC30P
015000***************************************************************   BIBIC30P
015100 0400-CHECK-LENGTH.                                               BIBIC30P
015200     IF IBIC-CODE-LENGTH < 15                                     BIBIC30P
015300        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC30P
015400        MOVE '03' TO IBIC-REASON-CODE                             BIBIC30P
015500        GO TO 9000-BUILD-RESULT                                   BIBIC30P
015600     END-IF.                                                      BIBIC30P
015700 0400-EXIT.                                                       BIBIC30P
015800     EXIT.                                                        BIBIC30P
015900                                                                  BIBIC30P
016000***************************************************************   BIBIC30P
016100* STEP 5 - THE BBAN PORTION (EVERYTHING AFTER THE FIRST FOUR  *   BIBIC30P
016200* CHARACTERS) MUST MATCH THE COUNTRY'S EXPECTED BBAN LENGTH.  *   BIBIC30P
016300***************************************************************   BIBIC30P
016400 0500-CHECK-BBAN-LENGTH.                                          BIBIC30P
016500     COMPUTE WS-BBAN-LENGTH = IBIC-CODE-LENGTH - 4.               BIBIC30P
016600     IF WS-BBAN-LENGTH NOT =                                      BIBIC30P
016700        IBIC-BBAN-TOTAL-LENGTH (IBIC-BBAN-CTY-IDX)                BIBIC30P
016800        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC30P
016900        MOVE '03' TO IBIC-REASON-CODE                             BIBIC30P
017000        GO TO 9000-BUILD-RESULT                                   BIBIC30P
017100     END-IF.                                                      BIBIC30P
017200     MOVE SPACES TO IBIC-BBAN-PORTION.                            BIBIC30P
017300     MOVE IBIC-CODE-VALUE (5:WS-BBAN-LENGTH) TO IBIC-BBAN-PORTION.BIBIC30P
017400 0500-EXIT.                                                       BIBIC30P
017500     EXIT.                                                        BIBIC30P
017600                                                                  BIBIC30P
017700***************************************************************   BIBIC30P
017800* STEP 6 - WALK THE BBAN STRUCTURE ENTRIES LEFT TO RIGHT,     *   BIBIC30P
017900* SLICING THE BBAN PORTION AND CHECKING EACH SEGMENT'S        *   BIBIC30P
018000* CHARACTERS AGAINST ITS ENTRY-CHAR-TYPE.                     *   BIBIC30P
018100***************************************************************   BIBIC30P
018200 0600-CHECK-BBAN-TYPES.                                           BIBIC30P
018300     MOVE 1 TO WS-SEG-START-POS.                                  BIBIC30P
018400     PERFORM 0610-CHECK-ONE-SEGMENT THRU 0610-EXIT                BIBIC30P
018500         VARYING IBIC-BBAN-ENT-IDX FROM 1 BY 1                    BIBIC30P
018600         UNTIL IBIC-BBAN-ENT-IDX >                                BIBIC30P
018700               IBIC-BBAN-ENTRY-COUNT (IBIC-BBAN-CTY-IDX)          BIBIC30P
018800            OR IBIC-RESULT-INVALID.                               BIBIC30P
018900     IF IBIC-RESULT-INVALID                                       BIBIC30P
019000        GO TO 9000-BUILD-RESULT                                   BIBIC30P
019100     END-IF.                                                      BIBIC30P
019200 0600-EXIT.                                                       BIBIC30P
019300     EXIT.                                                        BIBIC30P
019400                                                                  BIBIC30P
019500 0610-CHECK-ONE-SEGMENT.                                          BIBIC30P
019600     MOVE IBIC-BBAN-ENTRY-LENGTH (IBIC-BBAN-CTY-IDX               BIBIC30P
019700          IBIC-BBAN-ENT-IDX) TO WS-SEG-LENGTH.                    BIBIC30P
019800     PERFORM 0620-CHECK-ONE-CHAR THRU 0620-EXIT                   BIBIC30P
019900         VARYING WS-SUB2 FROM 1 BY 1                              BIBIC30P
020000         UNTIL WS-SUB2 > WS-SEG-LENGTH                            BIBIC30P
020100            OR IBIC-RESULT-INVALID.                               BIBIC30P
020200     ADD WS-SEG-LENGTH TO WS-SEG-START-POS.                       BIBIC30P
020300 0610-EXIT.                                                       BIBIC30P
020400     EXIT.                                                        BIBIC30P
020500                                                                  BIBIC30P
020600 0620-CHECK-ONE-CHAR.                                             BIBIC30P
020700     COMPUTE WS-CHAR-POS = WS-SEG-START-POS + WS-SUB2 - 1.        BIBIC30P
020800     MOVE IBIC-BBAN-PORTION (WS-CHAR-POS:1) TO WS-TEST-CHAR.      BIBIC30P
020900     EVALUATE IBIC-BBAN-ENTRY-CHAR-TYPE (IBIC-BBAN-CTY-IDX        BIBIC30P
021000              IBIC-BBAN-ENT-IDX)                                  BIBIC30P
021100       WHEN 'A'                                                   BIBIC30P
021200         IF WS-TEST-CHAR NOT ALPHA-CLASS                          BIBIC30P
021300            SET IBIC-RESULT-INVALID TO TRUE                       BIBIC30P
021400            MOVE '04' TO IBIC-REASON-CODE                         BIBIC30P
021500         END-IF                                                   BIBIC30P
021600       WHEN 'N'                                                   BIBIC30P
021700         IF WS-TEST-CHAR NOT NUMERIC-CLASS                        BIBIC30P
021800            SET IBIC-RESULT-INVALID TO TRUE                       BIBIC30P
021900            MOVE '04' TO IBIC-REASON-CODE                         BIBIC30P
022000         END-IF                                                   BIBIC30P
022100       WHEN 'C'                                                   BIBIC30P
022200         IF WS-TEST-CHAR NOT ALPHA-CLASS AND                      BIBIC30P
022300            WS-TEST-CHAR NOT ALPHA-LOWER-CLASS AND                BIBIC30P
022400            WS-TEST-CHAR NOT NUMERIC-CLASS                        BIBIC30P
022500            SET IBIC-RESULT-INVALID TO TRUE                       BIBIC30P
022600            MOVE '04' TO IBIC-REASON-CODE                         BIBIC30P
022700         END-IF                                                   BIBIC30P
022800     END-EVALUATE.                                                BIBIC30P
022900 0620-EXIT.                                                       BIBIC30P
023000     EXIT.                                                        BIBIC30P
023100                                                                  BIBIC30P
023200***************************************************************   BIBIC30P
023300* STEP 7 - REARRANGE AS BBAN + COUNTRY + CHECK DIGITS, HAND   *   BIBIC30P
023400* IT TO BIBIC51P FOR THE MOD-97-10 CALCULATION AND COMPARE.   *   BIBIC30P
023500***************************************************************   BIBIC30P
023600 0700-CHECK-CHECK-DIGIT.                                          BIBIC30P
023700     MOVE IBIC-CODE-VALUE (3:2) TO IBIC-CHECK-DIGITS.             BIBIC30P
023800     MOVE SPACES TO IBIC-REARRANGED-STRING.                       BIBIC30P
023900     STRING IBIC-BBAN-PORTION (1:WS-BBAN-LENGTH) DELIMITED BY SIZEBIBIC30P
024000            IBIC-COUNTRY-CODE                    DELIMITED BY SIZEBIBIC30P
024100            IBIC-CHECK-DIGITS                    DELIMITED BY SIZEBIBIC30P
024200         INTO IBIC-REARRANGED-STRING.                             BIBIC30P
024300     COMPUTE WS-REARRANGE-LENGTH = WS-BBAN-LENGTH + 4.            BIBIC30P
024400     CALL 'BIBIC51P' USING IBIC-REARRANGED-STRING                 BIBIC30P
024500                           WS-REARRANGE-LENGTH                    BIBIC30P
024600                           IBIC-COMPUTED-CHECK                    BIBIC30P
024700                           IBIC-RETURN-CODE.                      BIBIC30P
024800     IF IBIC-RETURN-CODE-BAD-CHAR                                 BIBIC30P
024900        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC30P
025000        MOVE '06' TO IBIC-REASON-CODE                             BIBIC30P
025100        GO TO 9000-BUILD-RESULT                                   BIBIC30P
025200     END-IF.                                                      BIBIC30P
025300     IF IBIC-COMPUTED-CHECK NOT = IBIC-CHECK-DIGITS-N             BIBIC30P
025400        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC30P
025500        MOVE '05' TO IBIC-REASON-CODE                             BIBIC30P
025600        GO TO 9000-BUILD-RESULT                                   BIBIC30P
025700     END-IF.                                                      BIBIC30P
025800 0700-EXIT.                                                       BIBIC30P
025900     EXIT.                                                        BIBIC30P
