000100***************************************************************** CIBICXT2
000200*                                                               * CIBICXT2
000300*  Copyright (C) 1987-2006 Brookfield Clearing House Services. *  CIBICXT2
000400*  Internal use only - not for distribution outside BCHS.      *  CIBICXT2
000500*                                                               * CIBICXT2
000600***************************************************************** CIBICXT2
000700                                                                  CIBICXT2
000800***************************************************************** CIBICXT2
000900* CIBICXT2.CPY                                                 *  CIBICXT2
001000*---------------------------------------------------------------* CIBICXT2
001100* VALIDATION-REPORT print-line layouts. One detail line per      *CIBICXT2
001200* input record, a sub-total line on each REQUEST-TYPE break,     *CIBICXT2
001300* and grand-total / per-reason / incomplete trailer lines at     *CIBICXT2
001400* end of run. Same header/detail/trailer-line habit as the old  * CIBICXT2
001500* branch activity report (separate 01-levels, one WRITE ...      *CIBICXT2
001600* FROM per line, all sharing one print-file slot).               *CIBICXT2
001700***************************************************************** CIBICXT2
001800 01  RPT-HEADING-LINE-1.                                          CIBICXT2
001900     05  FILLER                     PIC X(20) VALUE SPACES.       CIBICXT2
002000     05  FILLER                     PIC X(30)                     CIBICXT2
002100             VALUE 'IBAN / BIC VALIDATION REPORT'.                CIBICXT2
002200     05  FILLER                     PIC X(81) VALUE SPACES.       CIBICXT2
002300                                                                  CIBICXT2
002400 01  RPT-HEADING-LINE-2.                                          CIBICXT2
002500     05  FILLER                     PIC X(06) VALUE 'LINE #'.     CIBICXT2
002600     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
002700     05  FILLER                     PIC X(01) VALUE 'T'.          CIBICXT2
002800     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
002900     05  FILLER                     PIC X(34) VALUE 'CODE VALUE'. CIBICXT2
003000     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
003100     05  FILLER                     PIC X(02) VALUE 'CC'.         CIBICXT2
003200     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
003300     05  FILLER                     PIC X(05) VALUE 'RSLT '.      CIBICXT2
003400     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
003500     05  FILLER                     PIC X(02) VALUE 'RC'.         CIBICXT2
003600     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
003700     05  FILLER                     PIC X(29) VALUE 'REASON'.     CIBICXT2
003800                                                                  CIBICXT2
003900 01  RPT-DETAIL-LINE.                                             CIBICXT2
004000     05  RPT-LINE-NUMBER            PIC Z(5)9.                    CIBICXT2
004100     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
004200     05  RPT-REQUEST-TYPE           PIC X(01).                    CIBICXT2
004300     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
004400     05  RPT-CODE-VALUE             PIC X(34).                    CIBICXT2
004500     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
004600     05  RPT-COUNTRY-CODE           PIC X(02).                    CIBICXT2
004700     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
004800     05  RPT-RESULT                 PIC X(05).                    CIBICXT2
004900     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
005000     05  RPT-REASON-CODE            PIC X(02).                    CIBICXT2
005100     05  FILLER                     PIC X(02) VALUE SPACES.       CIBICXT2
005200     05  RPT-REASON-TEXT            PIC X(60).                    CIBICXT2
005300     05  FILLER                     PIC X(09) VALUE SPACES.       CIBICXT2
005400                                                                  CIBICXT2
005500 01  RPT-TYPE-TRAILER-LINE.                                       CIBICXT2
005600     05  FILLER                     PIC X(07) VALUE SPACES.       CIBICXT2
005700     05  FILLER                     PIC X(13)                     CIBICXT2
005800             VALUE 'REQUEST TYPE '.                               CIBICXT2
005900     05  RPT-TYP-TYPE               PIC X(01).                    CIBICXT2
006000     05  FILLER                     PIC X(10) VALUE ' SUBTOTAL '. CIBICXT2
006100     05  FILLER                     PIC X(07) VALUE 'VALID: '.    CIBICXT2
006200     05  RPT-TYP-VALID-CNT          PIC ZZZ,ZZ9.                  CIBICXT2
006300     05  FILLER                     PIC X(10) VALUE ' INVALID: '. CIBICXT2
006400     05  RPT-TYP-INVALID-CNT        PIC ZZZ,ZZ9.                  CIBICXT2
006500     05  FILLER                     PIC X(60) VALUE SPACES.       CIBICXT2
006600                                                                  CIBICXT2
006700 01  RPT-SUMMARY-TRAILER-LINE.                                    CIBICXT2
006800     05  FILLER                     PIC X(07) VALUE SPACES.       CIBICXT2
006900     05  FILLER                     PIC X(13)                     CIBICXT2
007000             VALUE 'RECORDS READ:'.                               CIBICXT2
007100     05  RPT-SUM-READ-CNT           PIC ZZZ,ZZ9.                  CIBICXT2
007200     05  FILLER                     PIC X(08) VALUE ' VALID: '.   CIBICXT2
007300     05  RPT-SUM-VALID-CNT          PIC ZZZ,ZZ9.                  CIBICXT2
007400     05  FILLER                     PIC X(10) VALUE ' INVALID: '. CIBICXT2
007500     05  RPT-SUM-INVALID-CNT        PIC ZZZ,ZZ9.                  CIBICXT2
007600     05  FILLER                     PIC X(65) VALUE SPACES.       CIBICXT2
007700                                                                  CIBICXT2
007800 01  RPT-REASON-LINE.                                             CIBICXT2
007900     05  FILLER                     PIC X(07) VALUE SPACES.       CIBICXT2
008000     05  FILLER                     PIC X(07) VALUE 'REASON '.    CIBICXT2
008100     05  RPT-RSN-CODE               PIC X(02).                    CIBICXT2
008200     05  FILLER                     PIC X(01) VALUE SPACE.        CIBICXT2
008300     05  RPT-RSN-TEXT               PIC X(30).                    CIBICXT2
008400     05  FILLER                     PIC X(02) VALUE ': '.         CIBICXT2
008500     05  RPT-RSN-COUNT              PIC ZZZ,ZZ9.                  CIBICXT2
008600     05  FILLER                     PIC X(75) VALUE SPACES.       CIBICXT2
008700                                                                  CIBICXT2
008800 01  RPT-INCOMPLETE-LINE.                                         CIBICXT2
008900     05  FILLER                     PIC X(07) VALUE SPACES.       CIBICXT2
009000     05  FILLER                     PIC X(18) VALUE               CIBICXT2
009100             'INCOMPLETE-COUNT: '.                                CIBICXT2
009200     05  RPT-INC-COUNT              PIC ZZZ,ZZ9.                  CIBICXT2
009300     05  FILLER                     PIC X(99) VALUE SPACES.       CIBICXT2
