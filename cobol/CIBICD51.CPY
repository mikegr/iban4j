000100***************************************************************** CIBICD51
000200*                                                               * CIBICD51
000300*  Copyright (C) 1987-2006 Brookfield Clearing House Services. *  CIBICD51
000400*  Internal use only - not for distribution outside BCHS.      *  CIBICD51
000500*                                                               * CIBICD51
000600***************************************************************** CIBICD51
000700                                                                  CIBICD51
000800***************************************************************** CIBICD51
000900* CIBICD51.CPY                                                 *  CIBICD51
001000*---------------------------------------------------------------* CIBICD51
001100* This area is used to pass data between the batch driver       * CIBICD51
001200* (SIBIC80P) and the I/O module (DIBIC51P) which browses the     *CIBICD51
001300* BBAN-STRUCTURE-REF master, one supported country per call.     *CIBICD51
001400***************************************************************** CIBICD51
001500   05  CD51-DATA.                                                 CIBICD51
001600       10  CD51I-DATA.                                            CIBICD51
001700           15  FILLER                     PIC X(01).              CIBICD51
001800       10  CD51O-DATA.                                            CIBICD51
001900           15  CD51O-COUNTRY-CODE         PIC X(02).              CIBICD51
002000           15  CD51O-TOTAL-LENGTH         PIC 9(02).              CIBICD51
002100           15  CD51O-ENTRY-COUNT          PIC 9(01).              CIBICD51
002200           15  CD51O-ENTRY OCCURS 5 TIMES.                        CIBICD51
002300               20  CD51O-ENTRY-TYPE           PIC X(01).          CIBICD51
002400               20  CD51O-ENTRY-CHAR-TYPE      PIC X(01).          CIBICD51
002500               20  CD51O-ENTRY-LENGTH         PIC 9(02).          CIBICD51
