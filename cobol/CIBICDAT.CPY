000100***************************************************************** CIBICDAT
000200*                                                               * CIBICDAT
000300*  Copyright (C) 1987-2006 Brookfield Clearing House Services. *  CIBICDAT
000400*  Internal use only - not for distribution outside BCHS.      *  CIBICDAT
000500*                                                               * CIBICDAT
000600***************************************************************** CIBICDAT
000700                                                                  CIBICDAT
000800***************************************************************** CIBICDAT
000900* CIBICDAT.CPY                                                 *  CIBICDAT
001000*---------------------------------------------------------------* CIBICDAT
001100* Working storage for the IBAN/BIC validation batch job. Laid   * CIBICDAT
001200* out the same way the old customer commarea was - one big       *CIBICDAT
001300* IBIC-EVERYTHING slot carved up with FILLER/REDEFINES into the  *CIBICDAT
001400* pieces each paragraph actually cares about - so a dump of      *CIBICDAT
001500* this area in a batch abend shows the whole run state at once. * CIBICDAT
001600* Included under a caller-supplied 01, same as CBANKDAT used to  *CIBICDAT
001700* be included under WS-BANK-DATA.                                *CIBICDAT
001800***************************************************************** CIBICDAT
001900     05  IBIC-EVERYTHING.                                         CIBICDAT
002000         10  FILLER                         PIC X(6144).          CIBICDAT
002100                                                                  CIBICDAT
002200     05  IBIC-COMMAREA REDEFINES IBIC-EVERYTHING.                 CIBICDAT
002300*---------------------------------------------------------------* CIBICDAT
002400*    CURRENT REQUEST / RESULT AREA                               *CIBICDAT
002500*---------------------------------------------------------------* CIBICDAT
002600         10  IBIC-VALIDATION-AREA.                                CIBICDAT
002700             15  IBIC-LINE-NUMBER               PIC 9(06) COMP.   CIBICDAT
002800             15  IBIC-REQUEST-TYPE              PIC X(01).        CIBICDAT
002900                 88  IBIC-REQUEST-IS-IBAN           VALUE 'I'.    CIBICDAT
003000                 88  IBIC-REQUEST-IS-BIC            VALUE 'B'.    CIBICDAT
003100             15  IBIC-CODE-VALUE                PIC X(34).        CIBICDAT
003200             15  IBIC-CODE-LENGTH               PIC 9(02) COMP.   CIBICDAT
003300             15  IBIC-COUNTRY-CODE              PIC X(02).        CIBICDAT
003400             15  IBIC-CHECK-DIGITS              PIC X(02).        CIBICDAT
003500             15  IBIC-CHECK-DIGITS-N REDEFINES                    CIBICDAT
003600                 IBIC-CHECK-DIGITS              PIC 9(02).        CIBICDAT
003700             15  IBIC-BBAN-PORTION              PIC X(30).        CIBICDAT
003800             15  IBIC-REARRANGED-STRING         PIC X(70).        CIBICDAT
003900             15  IBIC-RUNNING-TOTAL             PIC S9(09) COMP.  CIBICDAT
004000             15  IBIC-MOD-RESULT                PIC S9(09) COMP.  CIBICDAT
004100             15  IBIC-COMPUTED-CHECK            PIC 9(02).        CIBICDAT
004200             15  IBIC-RETURN-CODE               PIC X(01).        CIBICDAT
004300                 88  IBIC-RETURN-CODE-OK            VALUE '0'.    CIBICDAT
004400                 88  IBIC-RETURN-CODE-BAD-CHAR      VALUE '1'.    CIBICDAT
004500             15  IBIC-RESULT-CODE               PIC X(01).        CIBICDAT
004600                 88  IBIC-RESULT-VALID              VALUE 'V'.    CIBICDAT
004700                 88  IBIC-RESULT-INVALID            VALUE 'X'.    CIBICDAT
004800                 88  IBIC-RESULT-INCOMPLETE         VALUE 'N'.    CIBICDAT
004900             15  IBIC-RESULT-TEXT               PIC X(05).        CIBICDAT
005000             15  IBIC-REASON-CODE               PIC X(02)         CIBICDAT
005100                 VALUE '00'.                                      CIBICDAT
005200             15  IBIC-REASON-CODE-N REDEFINES                     CIBICDAT
005300                 IBIC-REASON-CODE               PIC 9(02).        CIBICDAT
005400             15  IBIC-REASON-TEXT               PIC X(60).        CIBICDAT
005500             15  FILLER                         PIC X(20).        CIBICDAT
005600*---------------------------------------------------------------* CIBICDAT
005700*    RUN TOTALS, CARRIED FROM FIRST RECORD TO LAST. THE REASON   *CIBICDAT
005800*    TABLE BELOW IS LOADED ONCE BY THE DRIVER'S 0400-LOAD-      * CIBICDAT
005900*    REASON-TABLE PARAGRAPH (CODE + TEXT) AND THEN EACH COUNT    *CIBICDAT
006000*    IS BUMPED AS INVALID RESULTS COME IN - ONE TABLE SERVES    * CIBICDAT
006100*    AS BOTH THE REASON-TEXT LOOKUP AND THE TALLY.              * CIBICDAT
006200*---------------------------------------------------------------* CIBICDAT
006300         10  IBIC-RUN-TOTALS.                                     CIBICDAT
006400             15  IBIC-RECORDS-READ              PIC 9(07) COMP.   CIBICDAT
006500             15  IBIC-RECORDS-VALID             PIC 9(07) COMP.   CIBICDAT
006600             15  IBIC-RECORDS-INVALID           PIC 9(07) COMP.   CIBICDAT
006700             15  IBIC-INCOMPLETE-COUNT          PIC 9(07) COMP.   CIBICDAT
006800             15  IBIC-IBAN-VALID-COUNT          PIC 9(07) COMP.   CIBICDAT
006900             15  IBIC-IBAN-INVALID-COUNT        PIC 9(07) COMP.   CIBICDAT
007000             15  IBIC-BIC-VALID-COUNT           PIC 9(07) COMP.   CIBICDAT
007100             15  IBIC-BIC-INVALID-COUNT         PIC 9(07) COMP.   CIBICDAT
007200             15  IBIC-INVALID-BY-REASON OCCURS 18 TIMES           CIBICDAT
007300                     INDEXED BY IBIC-RSN-IDX.                     CIBICDAT
007400                 20  IBIC-RSN-CODE              PIC X(02).        CIBICDAT
007500                 20  IBIC-RSN-TEXT              PIC X(30).        CIBICDAT
007600                 20  IBIC-RSN-COUNT             PIC 9(07) COMP.   CIBICDAT
007700             15  FILLER                         PIC X(30).        CIBICDAT
007800*---------------------------------------------------------------* CIBICDAT
007900*    BBAN STRUCTURE TABLE, LOADED ONCE AT START OF RUN           *CIBICDAT
008000*---------------------------------------------------------------* CIBICDAT
008100         10  IBIC-BBAN-TABLE-AREA.                                CIBICDAT
008200             15  IBIC-BBAN-COUNTRY-COUNT        PIC 9(02) COMP.   CIBICDAT
008300             15  IBIC-BBAN-COUNTRY OCCURS 1 TO 50 TIMES           CIBICDAT
008400                     DEPENDING ON IBIC-BBAN-COUNTRY-COUNT         CIBICDAT
008500                     ASCENDING KEY IS IBIC-BBAN-COUNTRY-CODE      CIBICDAT
008600                     INDEXED BY IBIC-BBAN-CTY-IDX.                CIBICDAT
008700                 20  IBIC-BBAN-COUNTRY-CODE          PIC X(02).   CIBICDAT
008800                 20  IBIC-BBAN-TOTAL-LENGTH          PIC 9(02).   CIBICDAT
008900                 20  IBIC-BBAN-ENTRY-COUNT           PIC 9(01).   CIBICDAT
009000                 20  IBIC-BBAN-ENTRY OCCURS 5 TIMES               CIBICDAT
009100                         INDEXED BY IBIC-BBAN-ENT-IDX.            CIBICDAT
009200                     25  IBIC-BBAN-ENTRY-TYPE       PIC X(01).    CIBICDAT
009300                     25  IBIC-BBAN-ENTRY-CHAR-TYPE  PIC X(01).    CIBICDAT
009400                     25  IBIC-BBAN-ENTRY-LENGTH     PIC 9(02).    CIBICDAT
009500                 20  FILLER                           PIC X(06).  CIBICDAT
009600             15  FILLER                          PIC X(50).       CIBICDAT
009700         10  FILLER                          PIC X(1800).         CIBICDAT
