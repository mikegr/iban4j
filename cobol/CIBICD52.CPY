000100***************************************************************** CIBICD52
000200*                                                               * CIBICD52
000300*  Copyright (C) 1987-2006 Brookfield Clearing House Services. *  CIBICD52
000400*  Internal use only - not for distribution outside BCHS.      *  CIBICD52
000500*                                                               * CIBICD52
000600***************************************************************** CIBICD52
000700                                                                  CIBICD52
000800***************************************************************** CIBICD52
000900* CIBICD52.CPY                                                 *  CIBICD52
001000*---------------------------------------------------------------* CIBICD52
001100* This area is used to pass data between the batch driver       * CIBICD52
001200* (SIBIC80P) and the I/O module (DIBIC52P) which reads the       *CIBICD52
001300* IBAN-BIC-INPUT transaction file one validation request at a    *CIBICD52
001400* time.                                                          *CIBICD52
001500***************************************************************** CIBICD52
001600   05  CD52-DATA.                                                 CIBICD52
001700       10  CD52I-DATA.                                            CIBICD52
001800           15  FILLER                     PIC X(01).              CIBICD52
001900       10  CD52O-DATA.                                            CIBICD52
002000           15  CD52O-REQUEST-TYPE         PIC X(01).              CIBICD52
002100           15  CD52O-CODE-VALUE           PIC X(34).              CIBICD52
002200           15  CD52O-CODE-LENGTH          PIC 9(02).              CIBICD52
