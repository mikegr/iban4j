000100***************************************************************** CIBICXT1
000200*                                                               * CIBICXT1
000300*  Copyright (C) 1987-2006 Brookfield Clearing House Services. *  CIBICXT1
000400*  Internal use only - not for distribution outside BCHS.      *  CIBICXT1
000500*                                                               * CIBICXT1
000600***************************************************************** CIBICXT1
000700                                                                  CIBICXT1
000800***************************************************************** CIBICXT1
000900* CIBICXT1.CPY                                                 *  CIBICXT1
001000*---------------------------------------------------------------* CIBICXT1
001100* BBAN-STRUCTURE-ENTRY - one row per supported country on the   * CIBICXT1
001200* BBAN-STRUCTURE-REF master. Mirrors the old BANKXT01 extract-   *CIBICXT1
001300* record idiom off the statement-extract job: a fixed-width      *CIBICXT1
001400* row read once from a reference file by DIBIC51P and handed     *CIBICXT1
001500* back to the caller one row at a time. The in-memory table     * CIBICXT1
001600* these rows get loaded into lives in CIBICDAT's                 *CIBICXT1
001700* IBIC-BBAN-TABLE-AREA, not here - see SIBIC80P's                *CIBICXT1
001800* 0300-LOAD-BBAN-TABLE.                                          *CIBICXT1
001900***************************************************************** CIBICXT1
002000 01  BBAN-REF-RECORD.                                             CIBICXT1
002100     10  BBAN-REF-COUNTRY-CODE         PIC X(02).                 CIBICXT1
002200     10  BBAN-REF-TOTAL-LENGTH         PIC 9(02).                 CIBICXT1
002300     10  BBAN-REF-ENTRY-COUNT          PIC 9(01).                 CIBICXT1
002400     10  BBAN-REF-ENTRY OCCURS 5 TIMES.                           CIBICXT1
002500         15  BBAN-REF-ENTRY-TYPE           PIC X(01).             CIBICXT1
002600         15  BBAN-REF-ENTRY-CHAR-TYPE      PIC X(01).             CIBICXT1
002700         15  BBAN-REF-ENTRY-LENGTH         PIC 9(02).             CIBICXT1
002800     10  FILLER                         PIC X(06).                CIBICXT1
