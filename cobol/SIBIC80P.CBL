000100***************************************************************   SIBIC80P
000200*                                                             *   SIBIC80P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    SIBIC80P
000400* All rights reserved.  For internal use by BCHS data        *    SIBIC80P
000500* processing staff only.                                      *   SIBIC80P
000600*                                                             *   SIBIC80P
000700***************************************************************   SIBIC80P
000800*                                                                 SIBIC80P
000900* Program:    SIBIC80P                                            SIBIC80P
001000* Function:   Main batch driver for the IBAN/BIC validation run.  SIBIC80P
001100*             Loads the BBAN structure table, then reads every    SIBIC80P
001200*             transaction on the input file, routes each one to   SIBIC80P
001300*             the IBAN or BIC checker, and writes the detail,     SIBIC80P
001400*             sub-total and grand-total lines on the validation   SIBIC80P
001500*             report. Replaces the old SBANK80P screen driver -   SIBIC80P
001600*             this job has no terminal, it runs unattended.       SIBIC80P
001700*                                                                 SIBIC80P
001800***************************************************************   SIBIC80P
001900*                    C H A N G E   L O G                      *   SIBIC80P
002000*---------------------------------------------------------------* SIBIC80P
002100* DATE       BY    REQUEST    DESCRIPTION                      *  SIBIC80P
002200* ---------- ----- ---------- ------------------------------- *   SIBIC80P
002300* 1989-07-05 TJP   WO-1520    ORIGINAL PROGRAM - BATCH DRIVER  *  SIBIC80P
002400* 1990-09-14 LKM   WO-1712    ADDED REQUEST-TYPE SUB-TOTALS    *  SIBIC80P
002500* 1991-12-02 RDH   WO-1902    ADDED PER-REASON TRAILER LINES   *  SIBIC80P
002600* 1993-03-18 TJP   WO-2105    RENUMBERED PROCEDURE DIVISION    *  SIBIC80P
002700* 1995-07-30 LKM   WO-2350    ADDED INCOMPLETE-COUNT LINE      *  SIBIC80P
002800* 1996-01-11 RDH   WO-2422    CONVERTED TO SEQUENCE-NUM COPY   *  SIBIC80P
002900* 1998-09-23 TJP   Y2K-0097   Y2K REVIEW - NO DATE FIELDS HERE *  SIBIC80P
003000* 1999-02-10 LKM   WO-2708    CLEANED UP COMMENT BANNERS       *  SIBIC80P
003100* 2003-10-04 RDH   WO-3175    RENAMED FROM SBANK80P AND REBUILT*  SIBIC80P
003200* 2003-10-04 RDH   WO-3175    AS UNATTENDED BATCH VALIDATION   *  SIBIC80P
003300* 2004-02-12 TJP   WO-3211    SPLIT IBAN/BIC CALLS OUT TO THE  *  SIBIC80P
003400* 2004-02-12 TJP   WO-3211    BIBIC30P/35P/80P SUBPROGRAMS     *  SIBIC80P
003500* 2006-04-13 LKM   WO-3393    ADDED PROGRAM-ID TO ABEND TEXT   *  SIBIC80P
003600***************************************************************   SIBIC80P
003700                                                                  SIBIC80P
003800 IDENTIFICATION DIVISION.                                         SIBIC80P
003900 PROGRAM-ID.                                                      SIBIC80P
004000     SIBIC80P.                                                    SIBIC80P
004100 AUTHOR.                                                          SIBIC80P
004200     T J PRUITT.                                                  SIBIC80P
004300 INSTALLATION.                                                    SIBIC80P
004400     BROOKFIELD CLEARING HOUSE SERVICES.                          SIBIC80P
004500 DATE-WRITTEN.                                                    SIBIC80P
004600     JULY 1989.                                                   SIBIC80P
004700 DATE-COMPILED.                                                   SIBIC80P
004800     TODAY.                                                       SIBIC80P
004900 SECURITY.                                                        SIBIC80P
005000     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  SIBIC80P
005100     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  SIBIC80P
005200     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  SIBIC80P
005300                                                                  SIBIC80P
005400 ENVIRONMENT DIVISION.                                            SIBIC80P
005500 CONFIGURATION SECTION.                                           SIBIC80P
005600 SPECIAL-NAMES.                                                   SIBIC80P
005700     C01 IS TOP-OF-FORM                                           SIBIC80P
005800     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            SIBIC80P
005900     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             SIBIC80P
006000            OFF STATUS IS UPSI-0-IS-OFF.                          SIBIC80P
006100                                                                  SIBIC80P
006200 INPUT-OUTPUT SECTION.                                            SIBIC80P
006300 FILE-CONTROL.                                                    SIBIC80P
006400     SELECT VALIDATION-REPORT ASSIGN TO VALIPRT                   SIBIC80P
006500         ORGANIZATION IS LINE SEQUENTIAL                          SIBIC80P
006600         FILE STATUS IS WS-RPT-STATUS.                            SIBIC80P
006700                                                                  SIBIC80P
006800 DATA DIVISION.                                                   SIBIC80P
006900 FILE SECTION.                                                    SIBIC80P
007000 FD  VALIDATION-REPORT                                            SIBIC80P
007100     LABEL RECORDS ARE STANDARD.                                  SIBIC80P
007200 01  VALIDATION-REPORT-RECORD           PIC X(131).               SIBIC80P
007300                                                                  SIBIC80P
007400 WORKING-STORAGE SECTION.                                         SIBIC80P
007500 01  WS-MISC-STORAGE.                                             SIBIC80P
007600     05  WS-PROGRAM-ID                      PIC X(08)             SIBIC80P
007700         VALUE 'SIBIC80P'.                                        SIBIC80P
007800     05  WS-RPT-STATUS                      PIC X(02).            SIBIC80P
007900     05  WS-RPT-STATUS-N REDEFINES                                SIBIC80P
008000         WS-RPT-STATUS                      PIC 9(02).            SIBIC80P
008100     05  WS-RPT-OPENED-SW                   PIC X(01) VALUE 'N'.  SIBIC80P
008200         88  WS-RPT-IS-OPEN                     VALUE 'Y'.        SIBIC80P
008300     05  WS-EOF-SW                          PIC X(01) VALUE 'N'.  SIBIC80P
008400         88  WS-AT-EOF                          VALUE 'Y'.        SIBIC80P
008500     05  WS-PREV-REQUEST-TYPE               PIC X(01) VALUE SPACE.SIBIC80P
008600     05  WS-TYPE-VALID-CNT                  PIC 9(07) COMP.       SIBIC80P
008700     05  WS-TYPE-INVALID-CNT                PIC 9(07) COMP.       SIBIC80P
008800     05  WS-REASON-LOOKED-UP-SW             PIC X(01).            SIBIC80P
008900         88  WS-REASON-WAS-FOUND                VALUE 'Y'.        SIBIC80P
008950     05  FILLER                               PIC X(08).          SIBIC80P
009000                                                                  SIBIC80P
009100*---------------------------------------------------------------* SIBIC80P
009200*    TWO SEPARATE COPIES OF THE GENERIC I/O SWITCH COPYBOOK -   * SIBIC80P
009300*    ONE PER READER MODULE WE DRIVE. REPLACING KEEPS THE TWO    * SIBIC80P
009400*    SETS OF NAMES FROM COLLIDING, SAME AS THE OLD SCREEN       * SIBIC80P
009500*    HEADER COPYBOOKS WERE HANDLED UNDER THIS DIVISION.          *SIBIC80P
009600*---------------------------------------------------------------* SIBIC80P
009700 01  WS-D51-COMMAREA.                                             SIBIC80P
009800     COPY CIBICIOF                                                SIBIC80P
009900         REPLACING ==IO-REQUEST-FUNCTION-OPEN==                   SIBIC80P
010000                 BY ==D51-IOR-FUNCTION-OPEN==                     SIBIC80P
010100                   ==IO-REQUEST-FUNCTION-READ==                   SIBIC80P
010200                 BY ==D51-IOR-FUNCTION-READ==                     SIBIC80P
010300                   ==IO-REQUEST-FUNCTION-CLOSE==                  SIBIC80P
010400                 BY ==D51-IOR-FUNCTION-CLOSE==                    SIBIC80P
010500                   ==IO-REQUEST-FUNCTION==                        SIBIC80P
010600                 BY ==D51-IOR-FUNCTION==                          SIBIC80P
010700                   ==IO-REQUEST-STATUS-OK==                       SIBIC80P
010800                 BY ==D51-IOR-STATUS-OK==                         SIBIC80P
010900                   ==IO-REQUEST-STATUS-EOF==                      SIBIC80P
011000                 BY ==D51-IOR-STATUS-EOF==                        SIBIC80P
011100                   ==IO-REQUEST-STATUS-ERROR==                    SIBIC80P
011200                 BY ==D51-IOR-STATUS-ERROR==                      SIBIC80P
011300                   ==IO-REQUEST-STATUS==                          SIBIC80P
011400                 BY ==D51-IOR-STATUS==.                           SIBIC80P
011500     COPY CIBICD51.                                               SIBIC80P
011600                                                                  SIBIC80P
011700 01  WS-D52-COMMAREA.                                             SIBIC80P
011800     COPY CIBICIOF                                                SIBIC80P
011900         REPLACING ==IO-REQUEST-FUNCTION-OPEN==                   SIBIC80P
012000                 BY ==D52-IOR-FUNCTION-OPEN==                     SIBIC80P
012100                   ==IO-REQUEST-FUNCTION-READ==                   SIBIC80P
012200                 BY ==D52-IOR-FUNCTION-READ==                     SIBIC80P
012300                   ==IO-REQUEST-FUNCTION-CLOSE==                  SIBIC80P
012400                 BY ==D52-IOR-FUNCTION-CLOSE==                    SIBIC80P
012500                   ==IO-REQUEST-FUNCTION==                        SIBIC80P
012600                 BY ==D52-IOR-FUNCTION==                          SIBIC80P
012700                   ==IO-REQUEST-STATUS-OK==                       SIBIC80P
012800                 BY ==D52-IOR-STATUS-OK==                         SIBIC80P
012900                   ==IO-REQUEST-STATUS-EOF==                      SIBIC80P
013000                 BY ==D52-IOR-STATUS-EOF==                        SIBIC80P
013100                   ==IO-REQUEST-STATUS-ERROR==                    SIBIC80P
013200                 BY ==D52-IOR-STATUS-ERROR==                      SIBIC80P
013300                   ==IO-REQUEST-STATUS==                          SIBIC80P
013400                 BY ==D52-IOR-STATUS==.                           SIBIC80P
013500     COPY CIBICD52.                                               SIBIC80P
013600                                                                  SIBIC80P
013700*---------------------------------------------------------------* SIBIC80P
013800*    MASTER VALIDATION WORK AREA - SAME SHAPE PASSED TO         * SIBIC80P
013900*    BIBIC35P AND BIBIC80P ON EVERY CALL. CARRIES THE BBAN      * SIBIC80P
014000*    TABLE AND THE RUN TOTALS FOR THE WHOLE JOB.                 *SIBIC80P
014100*---------------------------------------------------------------* SIBIC80P
014200 01  WS-COMMAREA.                                                 SIBIC80P
014300 COPY CIBICDAT.                                                   SIBIC80P
014400                                                                  SIBIC80P
014500 COPY CIBICXT2.                                                   SIBIC80P
014600                                                                  SIBIC80P
014700 PROCEDURE DIVISION.                                              SIBIC80P
014800***************************************************************   SIBIC80P
014900* TOP OF THE JOB. LOAD THE REFERENCE TABLES, WORK THE INPUT   *   SIBIC80P
015000* FILE ONE RECORD AT A TIME, THEN CLOSE OUT WITH THE SUMMARY  *   SIBIC80P
015100* TRAILERS. SAME SHAPE AS THE OLD BRANCH ACTIVITY DRIVER.     *   SIBIC80P
015200***************************************************************   SIBIC80P
015300 0100-MAIN-LINE.                                                  SIBIC80P
015400     PERFORM 0200-INITIALIZATION THRU 0200-EXIT.                  SIBIC80P
015500     PERFORM 0600-READ-NEXT-RECORD THRU 0600-EXIT.                SIBIC80P
015600     PERFORM 0900-PROCESS-ONE-RECORD THRU 0900-EXIT               SIBIC80P
015700         UNTIL WS-AT-EOF.                                         SIBIC80P
015800     PERFORM 0950-WRITE-FINAL-TRAILERS THRU 0950-EXIT.            SIBIC80P
015900     PERFORM 0990-CLOSE-DOWN THRU 0990-EXIT.                      SIBIC80P
016000     STOP RUN.                                                    SIBIC80P
016100                                                                  SIBIC80P
016200***************************************************************   SIBIC80P
016300* START-OF-RUN HOUSEKEEPING - HEADINGS, TABLES, OPEN FILES.   *   SIBIC80P
016400***************************************************************   SIBIC80P
016500 0200-INITIALIZATION.                                             SIBIC80P
016600     PERFORM 0210-WRITE-HEADINGS THRU 0210-EXIT.                  SIBIC80P
016700     PERFORM 0300-LOAD-BBAN-TABLE THRU 0300-EXIT.                 SIBIC80P
016800     PERFORM 0400-LOAD-REASON-TABLE THRU 0400-EXIT.               SIBIC80P
016900     PERFORM 0500-OPEN-INPUT-FILE THRU 0500-EXIT.                 SIBIC80P
017000     MOVE ZERO TO IBIC-RECORDS-READ                               SIBIC80P
017100                  IBIC-RECORDS-VALID                              SIBIC80P
017200                  IBIC-RECORDS-INVALID                            SIBIC80P
017300                  IBIC-INCOMPLETE-COUNT                           SIBIC80P
017400                  IBIC-IBAN-VALID-COUNT                           SIBIC80P
017500                  IBIC-IBAN-INVALID-COUNT                         SIBIC80P
017600                  IBIC-BIC-VALID-COUNT                            SIBIC80P
017700                  IBIC-BIC-INVALID-COUNT                          SIBIC80P
017800                  IBIC-LINE-NUMBER                                SIBIC80P
017900                  WS-TYPE-VALID-CNT                               SIBIC80P
018000                  WS-TYPE-INVALID-CNT.                            SIBIC80P
018100     MOVE SPACE TO WS-PREV-REQUEST-TYPE.                          SIBIC80P
018200 0200-EXIT.                                                       SIBIC80P
018300     EXIT.                                                        SIBIC80P
018400                                                                  SIBIC80P
018500***************************************************************   SIBIC80P
018600* OPEN THE REPORT AND WRITE THE TWO HEADING LINES.            *   SIBIC80P
018700***************************************************************   SIBIC80P
018800 0210-WRITE-HEADINGS.                                             SIBIC80P
018900     OPEN OUTPUT VALIDATION-REPORT.                               SIBIC80P
019000     IF WS-RPT-STATUS-N = 00                                      SIBIC80P
019100        SET WS-RPT-IS-OPEN TO TRUE                                SIBIC80P
019200     ELSE                                                         SIBIC80P
019300        DISPLAY 'SIBIC80P - VALIDATION REPORT OPEN FAILED - '     SIBIC80P
019400                WS-RPT-STATUS                                     SIBIC80P
019500        PERFORM 0995-ABEND THRU 0995-EXIT                         SIBIC80P
019600     END-IF.                                                      SIBIC80P
019700     WRITE VALIDATION-REPORT-RECORD FROM RPT-HEADING-LINE-1.      SIBIC80P
019800     WRITE VALIDATION-REPORT-RECORD FROM RPT-HEADING-LINE-2.      SIBIC80P
019900 0210-EXIT.                                                       SIBIC80P
020000     EXIT.                                                        SIBIC80P
020100                                                                  SIBIC80P
020200***************************************************************   SIBIC80P
020300* LOAD THE BBAN STRUCTURE TABLE FROM THE REFERENCE FILE BY    *   SIBIC80P
020400* CALLING DIBIC51P OPEN, READ UNTIL END, THEN CLOSE.          *   SIBIC80P
020500***************************************************************   SIBIC80P
020600 0300-LOAD-BBAN-TABLE.                                            SIBIC80P
020700     MOVE ZERO TO IBIC-BBAN-COUNTRY-COUNT.                        SIBIC80P
020800     SET D51-IOR-FUNCTION-OPEN TO TRUE.                           SIBIC80P
020900     CALL 'DIBIC51P' USING WS-D51-COMMAREA.                       SIBIC80P
021000     IF NOT D51-IOR-STATUS-OK                                     SIBIC80P
021100        DISPLAY 'SIBIC80P - BBAN REFERENCE FILE OPEN FAILED'      SIBIC80P
021200        PERFORM 0995-ABEND THRU 0995-EXIT                         SIBIC80P
021300     END-IF.                                                      SIBIC80P
021400     SET D51-IOR-FUNCTION-READ TO TRUE.                           SIBIC80P
021500     CALL 'DIBIC51P' USING WS-D51-COMMAREA.                       SIBIC80P
021600     PERFORM 0310-LOAD-ONE-COUNTRY THRU 0310-EXIT                 SIBIC80P
021700         UNTIL D51-IOR-STATUS-EOF OR D51-IOR-STATUS-ERROR.        SIBIC80P
021800     IF D51-IOR-STATUS-ERROR                                      SIBIC80P
021900        DISPLAY 'SIBIC80P - BBAN REFERENCE FILE READ ERROR'       SIBIC80P
022000        PERFORM 0995-ABEND THRU 0995-EXIT                         SIBIC80P
022100     END-IF.                                                      SIBIC80P
022200     SET D51-IOR-FUNCTION-CLOSE TO TRUE.                          SIBIC80P
022300     CALL 'DIBIC51P' USING WS-D51-COMMAREA.                       SIBIC80P
022400 0300-EXIT.                                                       SIBIC80P
022500     EXIT.                                                        SIBIC80P
022600                                                                  SIBIC80P
022700***************************************************************   SIBIC80P
022800* MOVE ONE BBAN STRUCTURE ROW INTO THE IN-MEMORY TABLE AND    *   SIBIC80P
022900* READ THE NEXT ONE.                                           *  SIBIC80P
023000***************************************************************   SIBIC80P
023100 0310-LOAD-ONE-COUNTRY.                                           SIBIC80P
023200     ADD 1 TO IBIC-BBAN-COUNTRY-COUNT.                            SIBIC80P
023300     MOVE CD51O-COUNTRY-CODE TO                                   SIBIC80P
023400         IBIC-BBAN-COUNTRY-CODE (IBIC-BBAN-COUNTRY-COUNT).        SIBIC80P
023500     MOVE CD51O-TOTAL-LENGTH TO                                   SIBIC80P
023600         IBIC-BBAN-TOTAL-LENGTH (IBIC-BBAN-COUNTRY-COUNT).        SIBIC80P
023700     MOVE CD51O-ENTRY-COUNT TO                                    SIBIC80P
023800         IBIC-BBAN-ENTRY-COUNT (IBIC-BBAN-COUNTRY-COUNT).         SIBIC80P
023900     MOVE CD51O-ENTRY (1) TO                                      SIBIC80P
024000         IBIC-BBAN-ENTRY (IBIC-BBAN-COUNTRY-COUNT 1).             SIBIC80P
024100     MOVE CD51O-ENTRY (2) TO                                      SIBIC80P
024200         IBIC-BBAN-ENTRY (IBIC-BBAN-COUNTRY-COUNT 2).             SIBIC80P
024300     MOVE CD51O-ENTRY (3) TO                                      SIBIC80P
024400         IBIC-BBAN-ENTRY (IBIC-BBAN-COUNTRY-COUNT 3).             SIBIC80P
024500     MOVE CD51O-ENTRY (4) TO                                      SIBIC80P
024600         IBIC-BBAN-ENTRY (IBIC-BBAN-COUNTRY-COUNT 4).             SIBIC80P
024700     MOVE CD51O-ENTRY (5) TO                                      SIBIC80P
024800         IBIC-BBAN-ENTRY (IBIC-BBAN-COUNTRY-COUNT 5).             SIBIC80P
024900     SET D51-IOR-FUNCTION-READ TO TRUE.                           SIBIC80P
025000     CALL 'DIBIC51P' USING WS-D51-COMMAREA.                       SIBIC80P
025100 0310-EXIT.                                                       SIBIC80P
025200     EXIT.                                                        SIBIC80P
025300                                                                  SIBIC80P
025400***************************************************************   SIBIC80P
025500* LOAD THE STATIC FAILURE-REASON CODE AND TEXT TABLE. THESE   *   SIBIC80P
025600* EIGHTEEN LINES ARE THE SAME TABLE THAT GOES OUT ON THE      *   SIBIC80P
025700* PER-REASON TRAILER LINES AT END OF RUN - SEE WO-1902.       *   SIBIC80P
025800***************************************************************   SIBIC80P
025900 0400-LOAD-REASON-TABLE.                                          SIBIC80P
026000     MOVE '01' TO IBIC-RSN-CODE (1).                              SIBIC80P
026100     MOVE 'CODE VALUE IS BLANK'     TO IBIC-RSN-TEXT (1).         SIBIC80P
026200     MOVE '02' TO IBIC-RSN-CODE (2).                              SIBIC80P
026300     MOVE 'COUNTRY CODE NOT SUPPORTED' TO IBIC-RSN-TEXT (2).      SIBIC80P
026400     MOVE '03' TO IBIC-RSN-CODE (3).                              SIBIC80P
026500     MOVE 'LENGTH WRONG FOR COUNTRY' TO IBIC-RSN-TEXT (3).        SIBIC80P
026600     MOVE '04' TO IBIC-RSN-CODE (4).                              SIBIC80P
026700     MOVE 'BBAN CHARACTER TYPE BAD'  TO IBIC-RSN-TEXT (4).        SIBIC80P
026800     MOVE '05' TO IBIC-RSN-CODE (5).                              SIBIC80P
026900     MOVE 'CHECK DIGIT INCORRECT'    TO IBIC-RSN-TEXT (5).        SIBIC80P
027000     MOVE '06' TO IBIC-RSN-CODE (6).                              SIBIC80P
027100     MOVE 'INVALID CHARACTER IN CODE' TO IBIC-RSN-TEXT (6).       SIBIC80P
027200     MOVE '07' TO IBIC-RSN-CODE (7).                              SIBIC80P
027300     MOVE 'CHECKSUM DIGITS NOT NUMERIC' TO IBIC-RSN-TEXT (7).     SIBIC80P
027400     MOVE '08' TO IBIC-RSN-CODE (8).                              SIBIC80P
027500     MOVE 'POSITION NOT UPPER CASE'  TO IBIC-RSN-TEXT (8).        SIBIC80P
027600     MOVE '09' TO IBIC-RSN-CODE (9).                              SIBIC80P
027700     MOVE 'POSITION NOT NUMERIC'     TO IBIC-RSN-TEXT (9).        SIBIC80P
027800     MOVE '10' TO IBIC-RSN-CODE (10).                             SIBIC80P
027900     MOVE 'POSITION NOT ALPHANUMERIC' TO IBIC-RSN-TEXT (10).      SIBIC80P
028000     MOVE '11' TO IBIC-RSN-CODE (11).                             SIBIC80P
028100     MOVE 'CODE NOT YET COMPLETE'    TO IBIC-RSN-TEXT (11).       SIBIC80P
028200     MOVE '12' TO IBIC-RSN-CODE (12).                             SIBIC80P
028300     MOVE 'BIC LENGTH NOT 8 OR 11'   TO IBIC-RSN-TEXT (12).       SIBIC80P
028400     MOVE '13' TO IBIC-RSN-CODE (13).                             SIBIC80P
028500     MOVE 'BIC NOT ALL UPPER CASE'   TO IBIC-RSN-TEXT (13).       SIBIC80P
028600     MOVE '14' TO IBIC-RSN-CODE (14).                             SIBIC80P
028700     MOVE 'BANK CODE NOT ALL LETTERS' TO IBIC-RSN-TEXT (14).      SIBIC80P
028800     MOVE '15' TO IBIC-RSN-CODE (15).                             SIBIC80P
028900     MOVE 'BIC COUNTRY NOT UPPER CASE' TO IBIC-RSN-TEXT (15).     SIBIC80P
029000     MOVE '16' TO IBIC-RSN-CODE (16).                             SIBIC80P
029100     MOVE 'BIC COUNTRY NOT RECOGNIZED' TO IBIC-RSN-TEXT (16).     SIBIC80P
029200     MOVE '17' TO IBIC-RSN-CODE (17).                             SIBIC80P
029300     MOVE 'LOCATION CODE NOT ALNUM' TO IBIC-RSN-TEXT (17).        SIBIC80P
029400     MOVE '18' TO IBIC-RSN-CODE (18).                             SIBIC80P
029500     MOVE 'BRANCH CODE NOT ALNUM'   TO IBIC-RSN-TEXT (18).        SIBIC80P
029600     MOVE ZERO TO IBIC-RSN-COUNT (1)  IBIC-RSN-COUNT (2)          SIBIC80P
029700                  IBIC-RSN-COUNT (3)  IBIC-RSN-COUNT (4)          SIBIC80P
029800                  IBIC-RSN-COUNT (5)  IBIC-RSN-COUNT (6)          SIBIC80P
029900                  IBIC-RSN-COUNT (7)  IBIC-RSN-COUNT (8)          SIBIC80P
030000                  IBIC-RSN-COUNT (9)  IBIC-RSN-COUNT (10)         SIBIC80P
030100                  IBIC-RSN-COUNT (11) IBIC-RSN-COUNT (12)         SIBIC80P
030200                  IBIC-RSN-COUNT (13) IBIC-RSN-COUNT (14)         SIBIC80P
030300                  IBIC-RSN-COUNT (15) IBIC-RSN-COUNT (16)         SIBIC80P
030400                  IBIC-RSN-COUNT (17) IBIC-RSN-COUNT (18).        SIBIC80P
030500 0400-EXIT.                                                       SIBIC80P
030600     EXIT.                                                        SIBIC80P
030700                                                                  SIBIC80P
030800***************************************************************   SIBIC80P
030900* OPEN THE TRANSACTION FILE VIA DIBIC52P.                     *   SIBIC80P
031000***************************************************************   SIBIC80P
031100 0500-OPEN-INPUT-FILE.                                            SIBIC80P
031200     SET D52-IOR-FUNCTION-OPEN TO TRUE.                           SIBIC80P
031300     CALL 'DIBIC52P' USING WS-D52-COMMAREA.                       SIBIC80P
031400     IF NOT D52-IOR-STATUS-OK                                     SIBIC80P
031500        DISPLAY 'SIBIC80P - TRANSACTION FILE OPEN FAILED'         SIBIC80P
031600        PERFORM 0995-ABEND THRU 0995-EXIT                         SIBIC80P
031700     END-IF.                                                      SIBIC80P
031800 0500-EXIT.                                                       SIBIC80P
031900     EXIT.                                                        SIBIC80P
032000                                                                  SIBIC80P
032100***************************************************************   SIBIC80P
032200* READ ONE TRANSACTION RECORD AND LOAD THE CURRENT-REQUEST    *   SIBIC80P
032300* FIELDS OF THE MASTER WORK AREA FROM IT.                     *   SIBIC80P
032400***************************************************************   SIBIC80P
032500 0600-READ-NEXT-RECORD.                                           SIBIC80P
032600     SET D52-IOR-FUNCTION-READ TO TRUE.                           SIBIC80P
032700     CALL 'DIBIC52P' USING WS-D52-COMMAREA.                       SIBIC80P
032800     IF D52-IOR-STATUS-EOF                                        SIBIC80P
032900        SET WS-AT-EOF TO TRUE                                     SIBIC80P
033000     ELSE                                                         SIBIC80P
033100        IF D52-IOR-STATUS-ERROR                                   SIBIC80P
033200           DISPLAY 'SIBIC80P - TRANSACTION FILE READ ERROR'       SIBIC80P
033300           PERFORM 0995-ABEND THRU 0995-EXIT                      SIBIC80P
033400        ELSE                                                      SIBIC80P
033500           ADD 1 TO IBIC-RECORDS-READ.                            SIBIC80P
033600           ADD 1 TO IBIC-LINE-NUMBER.                             SIBIC80P
033700           MOVE CD52O-REQUEST-TYPE TO IBIC-REQUEST-TYPE.          SIBIC80P
033800           MOVE CD52O-CODE-VALUE   TO IBIC-CODE-VALUE.            SIBIC80P
033900           MOVE CD52O-CODE-LENGTH  TO IBIC-CODE-LENGTH.           SIBIC80P
034000           MOVE SPACES TO IBIC-COUNTRY-CODE.                      SIBIC80P
034100           MOVE SPACE  TO IBIC-RESULT-CODE.                       SIBIC80P
034200           MOVE '00'   TO IBIC-REASON-CODE.                       SIBIC80P
034300           MOVE SPACES TO IBIC-REASON-TEXT.                       SIBIC80P
034400        END-IF                                                    SIBIC80P
034500     END-IF.                                                      SIBIC80P
034600 0600-EXIT.                                                       SIBIC80P
034700     EXIT.                                                        SIBIC80P
034800                                                                  SIBIC80P
034900***************************************************************   SIBIC80P
035000* DISPATCH ONE RECORD TO THE RIGHT CHECKER, ACCUMULATE THE    *   SIBIC80P
035100* RESULT INTO THE TOTALS, WRITE ITS DETAIL LINE, AND READ THE *   SIBIC80P
035200* NEXT RECORD. CHECKS FOR A REQUEST-TYPE BREAK FIRST.         *   SIBIC80P
035300***************************************************************   SIBIC80P
035400 0900-PROCESS-ONE-RECORD.                                         SIBIC80P
035500     PERFORM 0895-CHECK-TYPE-BREAK THRU 0895-EXIT.                SIBIC80P
035600     EVALUATE TRUE                                                SIBIC80P
035700       WHEN IBIC-REQUEST-IS-IBAN                                  SIBIC80P
035800         CALL 'BIBIC35P' USING WS-COMMAREA                        SIBIC80P
035900       WHEN IBIC-REQUEST-IS-BIC                                   SIBIC80P
036000         CALL 'BIBIC80P' USING WS-COMMAREA                        SIBIC80P
036100       WHEN OTHER                                                 SIBIC80P
036200         SET IBIC-RESULT-INVALID TO TRUE                          SIBIC80P
036300         MOVE '01' TO IBIC-REASON-CODE                            SIBIC80P
036400     END-EVALUATE.                                                SIBIC80P
036500     PERFORM 0930-ACCUMULATE-TOTALS THRU 0930-EXIT.               SIBIC80P
036600     PERFORM 0940-WRITE-DETAIL-LINE THRU 0940-EXIT.               SIBIC80P
036700     PERFORM 0600-READ-NEXT-RECORD THRU 0600-EXIT.                SIBIC80P
036800 0900-EXIT.                                                       SIBIC80P
036900     EXIT.                                                        SIBIC80P
037000                                                                  SIBIC80P
037100***************************************************************   SIBIC80P
037200* WHEN THE REQUEST-TYPE CHANGES FROM ONE RECORD TO THE NEXT,  *   SIBIC80P
037300* WRITE THE SUB-TOTAL TRAILER FOR THE GROUP JUST FINISHED AND *   SIBIC80P
037400* START A NEW GROUP. FIRST RECORD OF THE RUN STARTS QUIETLY.  *   SIBIC80P
037500***************************************************************   SIBIC80P
037600 0895-CHECK-TYPE-BREAK.                                           SIBIC80P
037700     IF IBIC-REQUEST-TYPE NOT = WS-PREV-REQUEST-TYPE              SIBIC80P
037800        IF WS-PREV-REQUEST-TYPE NOT = SPACE                       SIBIC80P
037900           PERFORM 0896-WRITE-TYPE-TRAILER THRU 0896-EXIT         SIBIC80P
038000        END-IF                                                    SIBIC80P
038100        MOVE ZERO TO WS-TYPE-VALID-CNT.                           SIBIC80P
038200        MOVE ZERO TO WS-TYPE-INVALID-CNT.                         SIBIC80P
038300        MOVE IBIC-REQUEST-TYPE TO WS-PREV-REQUEST-TYPE.           SIBIC80P
038400     END-IF.                                                      SIBIC80P
038500 0895-EXIT.                                                       SIBIC80P
038600     EXIT.                                                        SIBIC80P
038700                                                                  SIBIC80P
038800 0896-WRITE-TYPE-TRAILER.                                         SIBIC80P
038900     MOVE SPACES TO RPT-TYPE-TRAILER-LINE.                        SIBIC80P
039000     MOVE WS-PREV-REQUEST-TYPE TO RPT-TYP-TYPE.                   SIBIC80P
039100     MOVE WS-TYPE-VALID-CNT TO RPT-TYP-VALID-CNT.                 SIBIC80P
039200     MOVE WS-TYPE-INVALID-CNT TO RPT-TYP-INVALID-CNT.             SIBIC80P
039300     WRITE VALIDATION-REPORT-RECORD FROM RPT-TYPE-TRAILER-LINE.   SIBIC80P
039400 0896-EXIT.                                                       SIBIC80P
039500     EXIT.                                                        SIBIC80P
039600                                                                  SIBIC80P
039700***************************************************************   SIBIC80P
039800* ROLL ONE RESULT INTO THE RUN TOTALS. AN INCOMPLETE RESULT   *   SIBIC80P
039900* (IBAN CHECKER ONLY) IS NEITHER VALID NOR INVALID - SEE      *   SIBIC80P
040000* REASON CODE 11 - SO IT GETS ITS OWN COUNTER AND STAYS OUT   *   SIBIC80P
040100* OF THE SUB-TOTAL AND PER-REASON LINES.                       *  SIBIC80P
040200***************************************************************   SIBIC80P
040300 0930-ACCUMULATE-TOTALS.                                          SIBIC80P
040400     EVALUATE TRUE                                                SIBIC80P
040500       WHEN IBIC-RESULT-VALID                                     SIBIC80P
040600         ADD 1 TO IBIC-RECORDS-VALID.                             SIBIC80P
040700         ADD 1 TO WS-TYPE-VALID-CNT.                              SIBIC80P
040800         IF IBIC-REQUEST-IS-IBAN                                  SIBIC80P
040900            ADD 1 TO IBIC-IBAN-VALID-COUNT                        SIBIC80P
041000         ELSE                                                     SIBIC80P
041100            ADD 1 TO IBIC-BIC-VALID-COUNT                         SIBIC80P
041200         END-IF                                                   SIBIC80P
041300       WHEN IBIC-RESULT-INCOMPLETE                                SIBIC80P
041400         ADD 1 TO IBIC-INCOMPLETE-COUNT                           SIBIC80P
041500       WHEN OTHER                                                 SIBIC80P
041600         ADD 1 TO IBIC-RECORDS-INVALID.                           SIBIC80P
041700         ADD 1 TO WS-TYPE-INVALID-CNT.                            SIBIC80P
041800         IF IBIC-REQUEST-IS-IBAN                                  SIBIC80P
041900            ADD 1 TO IBIC-IBAN-INVALID-COUNT                      SIBIC80P
042000         ELSE                                                     SIBIC80P
042100            ADD 1 TO IBIC-BIC-INVALID-COUNT                       SIBIC80P
042200         END-IF                                                   SIBIC80P
042300         PERFORM 0935-BUMP-REASON-COUNT THRU 0935-EXIT            SIBIC80P
042400     END-EVALUATE.                                                SIBIC80P
042500 0930-EXIT.                                                       SIBIC80P
042600     EXIT.                                                        SIBIC80P
042700                                                                  SIBIC80P
042800***************************************************************   SIBIC80P
042900* FIND THE REASON-CODE TABLE ENTRY FOR THIS FAILURE AND BUMP  *   SIBIC80P
043000* ITS COUNT. ALSO FILLS IN THE REPORT TEXT IF THE CHECKER     *   SIBIC80P
043100* LEFT IBIC-REASON-TEXT BLANK - BIBIC35P BUILDS ITS OWN        *  SIBIC80P
043200* POSITION-SPECIFIC TEXT FOR REASONS 08-10 SO WE LEAVE THOSE   *  SIBIC80P
043300* ALONE.                                                        * SIBIC80P
043400***************************************************************   SIBIC80P
043500 0935-BUMP-REASON-COUNT.                                          SIBIC80P
043600     MOVE 'N' TO WS-REASON-LOOKED-UP-SW.                          SIBIC80P
043700     SET IBIC-RSN-IDX TO 1.                                       SIBIC80P
043800     SEARCH IBIC-INVALID-BY-REASON                                SIBIC80P
043900         AT END                                                   SIBIC80P
044000           DISPLAY 'SIBIC80P - UNKNOWN REASON CODE - '            SIBIC80P
044100                   IBIC-REASON-CODE                               SIBIC80P
044200         WHEN IBIC-RSN-CODE (IBIC-RSN-IDX) = IBIC-REASON-CODE     SIBIC80P
044300           ADD 1 TO IBIC-RSN-COUNT (IBIC-RSN-IDX)                 SIBIC80P
044400           SET WS-REASON-WAS-FOUND TO TRUE                        SIBIC80P
044500     END-SEARCH.                                                  SIBIC80P
044600     IF WS-REASON-WAS-FOUND AND IBIC-REASON-TEXT = SPACES         SIBIC80P
044700        MOVE IBIC-RSN-TEXT (IBIC-RSN-IDX) TO IBIC-REASON-TEXT     SIBIC80P
044800     END-IF.                                                      SIBIC80P
044900 0935-EXIT.                                                       SIBIC80P
045000     EXIT.                                                        SIBIC80P
045100                                                                  SIBIC80P
045200***************************************************************   SIBIC80P
045300* WRITE THE DETAIL LINE FOR THE RECORD JUST CHECKED.          *   SIBIC80P
045400***************************************************************   SIBIC80P
045500 0940-WRITE-DETAIL-LINE.                                          SIBIC80P
045600     MOVE SPACES TO RPT-DETAIL-LINE.                              SIBIC80P
045700     MOVE IBIC-LINE-NUMBER TO RPT-LINE-NUMBER.                    SIBIC80P
045800     MOVE IBIC-REQUEST-TYPE TO RPT-REQUEST-TYPE.                  SIBIC80P
045900     MOVE IBIC-CODE-VALUE TO RPT-CODE-VALUE.                      SIBIC80P
046000     MOVE IBIC-COUNTRY-CODE TO RPT-COUNTRY-CODE.                  SIBIC80P
046100     IF IBIC-RESULT-VALID                                         SIBIC80P
046200        MOVE 'VALID' TO RPT-RESULT                                SIBIC80P
046300     ELSE                                                         SIBIC80P
046400        MOVE 'FAIL ' TO RPT-RESULT                                SIBIC80P
046500     END-IF.                                                      SIBIC80P
046600     MOVE IBIC-REASON-CODE TO RPT-REASON-CODE.                    SIBIC80P
046700     MOVE IBIC-REASON-TEXT TO RPT-REASON-TEXT.                    SIBIC80P
046800     WRITE VALIDATION-REPORT-RECORD FROM RPT-DETAIL-LINE.         SIBIC80P
046900 0940-EXIT.                                                       SIBIC80P
047000     EXIT.                                                        SIBIC80P
047100                                                                  SIBIC80P
047200***************************************************************   SIBIC80P
047300* END OF FILE - CLOSE THE LAST REQUEST-TYPE GROUP, THEN WRITE *   SIBIC80P
047400* THE GRAND-TOTAL, PER-REASON AND INCOMPLETE-COUNT LINES.     *   SIBIC80P
047500***************************************************************   SIBIC80P
047600 0950-WRITE-FINAL-TRAILERS.                                       SIBIC80P
047700     IF WS-PREV-REQUEST-TYPE NOT = SPACE                          SIBIC80P
047800        PERFORM 0896-WRITE-TYPE-TRAILER THRU 0896-EXIT            SIBIC80P
047900     END-IF.                                                      SIBIC80P
048000     MOVE SPACES TO RPT-SUMMARY-TRAILER-LINE.                     SIBIC80P
048100     MOVE IBIC-RECORDS-READ TO RPT-SUM-READ-CNT.                  SIBIC80P
048200     MOVE IBIC-RECORDS-VALID TO RPT-SUM-VALID-CNT.                SIBIC80P
048300     MOVE IBIC-RECORDS-INVALID TO RPT-SUM-INVALID-CNT.            SIBIC80P
048400     WRITE VALIDATION-REPORT-RECORD FROM RPT-SUMMARY-TRAILER-LINE.SIBIC80P
048500     PERFORM 0960-WRITE-REASON-LINE THRU 0960-EXIT                SIBIC80P
048600         VARYING IBIC-RSN-IDX FROM 1 BY 1                         SIBIC80P
048700         UNTIL IBIC-RSN-IDX > 18.                                 SIBIC80P
048800     MOVE SPACES TO RPT-INCOMPLETE-LINE.                          SIBIC80P
048900     MOVE IBIC-INCOMPLETE-COUNT TO RPT-INC-COUNT.                 SIBIC80P
049000     WRITE VALIDATION-REPORT-RECORD FROM RPT-INCOMPLETE-LINE.     SIBIC80P
049100 0950-EXIT.                                                       SIBIC80P
049200     EXIT.                                                        SIBIC80P
049300                                                                  SIBIC80P
049400***************************************************************   SIBIC80P
049500* WRITE ONE PER-REASON TRAILER LINE, BUT ONLY WHEN THAT       *   SIBIC80P
049600* REASON ACTUALLY FIRED AT LEAST ONCE DURING THE RUN.          *  SIBIC80P
049700***************************************************************   SIBIC80P
049800 0960-WRITE-REASON-LINE.                                          SIBIC80P
049900     IF IBIC-RSN-COUNT (IBIC-RSN-IDX) > 0                         SIBIC80P
050000        MOVE SPACES TO RPT-REASON-LINE.                           SIBIC80P
050100        MOVE IBIC-RSN-CODE (IBIC-RSN-IDX) TO RPT-RSN-CODE.        SIBIC80P
050200        MOVE IBIC-RSN-TEXT (IBIC-RSN-IDX) TO RPT-RSN-TEXT.        SIBIC80P
050300        MOVE IBIC-RSN-COUNT (IBIC-RSN-IDX) TO RPT-RSN-COUNT.      SIBIC80P
050400        WRITE VALIDATION-REPORT-RECORD FROM RPT-REASON-LINE       SIBIC80P
050500     END-IF.                                                      SIBIC80P
050600 0960-EXIT.                                                       SIBIC80P
050700     EXIT.                                                        SIBIC80P
050800                                                                  SIBIC80P
050900***************************************************************   SIBIC80P
051000* CLOSE BOTH FILES AND GO HOME.                                *  SIBIC80P
051100***************************************************************   SIBIC80P
051200 0990-CLOSE-DOWN.                                                 SIBIC80P
051300     SET D52-IOR-FUNCTION-CLOSE TO TRUE.                          SIBIC80P
051400     CALL 'DIBIC52P' USING WS-D52-COMMAREA.                       SIBIC80P
051500     IF WS-RPT-IS-OPEN                                            SIBIC80P
051600        CLOSE VALIDATION-REPORT                                   SIBIC80P
051700     END-IF.                                                      SIBIC80P
051800 0990-EXIT.                                                       SIBIC80P
051900     EXIT.                                                        SIBIC80P
052000                                                                  SIBIC80P
052100***************************************************************   SIBIC80P
052200* HARD STOP ON A FILE ERROR WE CANNOT RECOVER FROM. CLOSE     *   SIBIC80P
052300* WHAT WE CAN AND GET OUT - SEE WO-1831 FOR WHY FILE STATUS   *   SIBIC80P
052400* 99 IS TREATED THE SAME WAY ON ALL THE I/O MODULES.           *  SIBIC80P
052500***************************************************************   SIBIC80P
052600 0995-ABEND.                                                      SIBIC80P
052700     DISPLAY 'SIBIC80P - RUN TERMINATED - SEE MESSAGE ABOVE'.     SIBIC80P
052800     IF WS-RPT-IS-OPEN                                            SIBIC80P
052900        CLOSE VALIDATION-REPORT                                   SIBIC80P
053000     END-IF.                                                      SIBIC80P
053100     STOP RUN.                                                    SIBIC80P
053200 0995-EXIT.                                                       SIBIC80P
053300     EXIT.                                                        SIBIC80P
