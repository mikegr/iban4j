000100***************************************************************   BIBIC35P
000200*                                                             *   BIBIC35P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    BIBIC35P
000400* All rights reserved.  For internal use by BCHS data        *    BIBIC35P
000500* processing staff only.                                      *   BIBIC35P
000600*                                                             *   BIBIC35P
000700***************************************************************   BIBIC35P
000800*                                                                 BIBIC35P
000900* Program:    BIBIC35P                                            BIBIC35P
001000* Layer:      Business logic                                      BIBIC35P
001100* Function:   Tolerant, position-by-position validation of an     BIBIC35P
001200*             IBAN code value that may be shorter than the        BIBIC35P
001300*             finished code - simulates checking a code as the    BIBIC35P
001400*             teller keys it in, character by character. Once     BIBIC35P
001500*             the code reaches the country's full IBAN length     BIBIC35P
001600*             it is handed off whole to BIBIC30P for the real     BIBIC35P
001700*             check-digit pass.                                   BIBIC35P
001800*                                                                 BIBIC35P
001900***************************************************************   BIBIC35P
002000*                    C H A N G E   L O G                      *   BIBIC35P
002100*---------------------------------------------------------------* BIBIC35P
002200* DATE       BY    REQUEST    DESCRIPTION                      *  BIBIC35P
002300* ---------- ----- ---------- ------------------------------- *   BIBIC35P
002400* 1989-04-04 TJP   WO-1512    ORIGINAL PROGRAM - PARTIAL CHECK *  BIBIC35P
002500* 1990-08-09 LKM   WO-1705    ADDED POSITION TEXT TO REASON    *  BIBIC35P
002600* 1992-01-14 RDH   WO-1860    FIXED SEGMENT BOUNDARY ON CUTOFF *  BIBIC35P
002700* 1993-03-11 RDH   WO-2102    RENUMBERED PROCEDURE DIVISION    *  BIBIC35P
002800* 1995-07-22 LKM   WO-2346    ADDED SEARCH ALL ON BBAN TABLE   *  BIBIC35P
002900* 1996-01-10 TJP   WO-2421    CONVERTED TO SEQUENCE-NUM COPY   *  BIBIC35P
003000* 1998-09-22 LKM   Y2K-0095   Y2K REVIEW - NO DATE FIELDS HERE *  BIBIC35P
003100* 1999-02-09 TJP   WO-2707    CLEANED UP COMMENT BANNERS       *  BIBIC35P
003200* 2003-10-03 LKM   WO-3174    RENAMED AND REWORKED FROM OLD    *  BIBIC35P
003300* 2003-10-03 LKM   WO-3174    TELLER KEY-IN VALIDATOR          *  BIBIC35P
003400* 2004-02-11 TJP   WO-3210    NOW DELEGATES TO BIBIC30P        *  BIBIC35P
003500* 2006-04-12 RDH   WO-3392    ADDED PROGRAM-ID TO ABEND TEXT   *  BIBIC35P
003600***************************************************************   BIBIC35P
003700                                                                  BIBIC35P
003800 IDENTIFICATION DIVISION.                                         BIBIC35P
003900 PROGRAM-ID.                                                      BIBIC35P
004000     BIBIC35P.                                                    BIBIC35P
004100 AUTHOR.                                                          BIBIC35P
004200     T J PRUITT.                                                  BIBIC35P
004300 INSTALLATION.                                                    BIBIC35P
004400     BROOKFIELD CLEARING HOUSE SERVICES.                          BIBIC35P
004500 DATE-WRITTEN.                                                    BIBIC35P
004600     APRIL 1989.                                                  BIBIC35P
004700 DATE-COMPILED.                                                   BIBIC35P
004800     TODAY.                                                       BIBIC35P
004900 SECURITY.                                                        BIBIC35P
005000     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  BIBIC35P
005100     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  BIBIC35P
005200     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  BIBIC35P
005300                                                                  BIBIC35P
005400 ENVIRONMENT DIVISION.                                            BIBIC35P
005500 CONFIGURATION SECTION.                                           BIBIC35P
005600 SPECIAL-NAMES.                                                   BIBIC35P
005700     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            BIBIC35P
005800     CLASS ALPHA-LOWER-CLASS IS 'a' THRU 'z'                      BIBIC35P
005900     CLASS NUMERIC-CLASS IS '0' THRU '9'                          BIBIC35P
006000     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             BIBIC35P
006100            OFF STATUS IS UPSI-0-IS-OFF.                          BIBIC35P
006200                                                                  BIBIC35P
006300 DATA DIVISION.                                                   BIBIC35P
006400 WORKING-STORAGE SECTION.                                         BIBIC35P
006500 01  WS-MISC-STORAGE.                                             BIBIC35P
006600     05  WS-PROGRAM-ID                      PIC X(08)             BIBIC35P
006700         VALUE 'BIBIC35P'.                                        BIBIC35P
006800     05  WS-COMMAREA-LENGTH                  PIC 9(05).           BIBIC35P
006900     05  WS-COMMAREA-LENGTH-X REDEFINES                           BIBIC35P
007000         WS-COMMAREA-LENGTH                  PIC X(05).           BIBIC35P
007100     05  WS-SUB2                             PIC 9(02) COMP.      BIBIC35P
007200     05  WS-PARTIAL-BBAN-LEN                 PIC 9(02) COMP.      BIBIC35P
007300     05  WS-SEG-START-POS                    PIC 9(02) COMP.      BIBIC35P
007400     05  WS-SEG-LENGTH                       PIC 9(02) COMP.      BIBIC35P
007500     05  WS-FULL-SEG-LENGTH                  PIC 9(02) COMP.      BIBIC35P
007600     05  WS-CHARS-LEFT                       PIC 9(02) COMP.      BIBIC35P
007700     05  WS-CHAR-POS                         PIC 9(02) COMP.      BIBIC35P
007800     05  WS-REPORT-POS                       PIC 9(02) COMP.      BIBIC35P
007900     05  WS-REPORT-POS-EDIT                  PIC 99.              BIBIC35P
008000     05  WS-TEST-CHAR                        PIC X(01).           BIBIC35P
008050     05  FILLER                              PIC X(08).           BIBIC35P
008100                                                                  BIBIC35P
008200 01  WS-COMMAREA.                                                 BIBIC35P
008300 COPY CIBICDAT.                                                   BIBIC35P
008400                                                                  BIBIC35P
008500 LINKAGE SECTION.                                                 BIBIC35P
008600 01  LK-COMMAREA                          PIC X(01)               BIBIC35P
008700         OCCURS 1 TO 6144 TIMES                                   BIBIC35P
008800         DEPENDING ON WS-COMMAREA-LENGTH.                         BIBIC35P
008900                                                                  BIBIC35P
009000 PROCEDURE DIVISION USING LK-COMMAREA.                            BIBIC35P
009100***************************************************************   BIBIC35P
009200* EACH POSITION CHECK ONLY RUNS IF THE CODE IS LONG ENOUGH TO *   BIBIC35P
009300* REACH THAT POSITION - SEE WO-1512 FOR THE ORIGINAL TELLER   *   BIBIC35P
009400* KEY-IN SCENARIO THIS WAS WRITTEN TO HANDLE.                 *   BIBIC35P
009500***************************************************************   BIBIC35P
009600 0100-MAIN-LINE.                                                  BIBIC35P
009700     MOVE LENGTH OF WS-COMMAREA TO WS-COMMAREA-LENGTH.            BIBIC35P
009800     MOVE LK-COMMAREA (1:WS-COMMAREA-LENGTH) TO WS-COMMAREA.      BIBIC35P
009900                                                                  BIBIC35P
010000     SET IBIC-RESULT-VALID TO TRUE.                               BIBIC35P
010100     MOVE '00' TO IBIC-REASON-CODE.                               BIBIC35P
010200     MOVE SPACES TO IBIC-REASON-TEXT.                             BIBIC35P
010300                                                                  BIBIC35P
010400     IF IBIC-CODE-LENGTH >= 1                                     BIBIC35P
010500        PERFORM 0200-CHECK-POS1 THRU 0200-EXIT                    BIBIC35P
010600     END-IF.                                                      BIBIC35P
010700     IF IBIC-CODE-LENGTH >= 2                                     BIBIC35P
010800        PERFORM 0300-CHECK-POS2 THRU 0300-EXIT                    BIBIC35P
010900     END-IF.                                                      BIBIC35P
011000     IF IBIC-CODE-LENGTH >= 3                                     BIBIC35P
011100        PERFORM 0400-CHECK-POS3 THRU 0400-EXIT                    BIBIC35P
011200     END-IF.                                                      BIBIC35P
011300     IF IBIC-CODE-LENGTH >= 4                                     BIBIC35P
011400        PERFORM 0500-CHECK-POS4 THRU 0500-EXIT                    BIBIC35P
011500     END-IF.                                                      BIBIC35P
011600     IF IBIC-CODE-LENGTH > 4                                      BIBIC35P
011700        PERFORM 0600-CHECK-LENGTH-AND-TYPES THRU 0600-EXIT        BIBIC35P
011800     END-IF.                                                      BIBIC35P
011900     PERFORM 0700-CHECK-COMPLETE THRU 0700-EXIT.                  BIBIC35P
012000                                                                  BIBIC35P
012100 9000-BUILD-RESULT.                                               BIBIC35P
012200     MOVE WS-COMMAREA TO LK-COMMAREA (1:WS-COMMAREA-LENGTH).      BIBIC35P
012300     GOBACK.                                                      BIBIC35P
012400                                                                  BIBIC35P
012500***************************************************************   BIBIC35P
012600* STEP 1 - FIRST CHARACTER MUST BE A LETTER                  *    BIBIC35P
012700***************************************************************   BIBIC35P
012800 0200-CHECK-POS1.                                                 BIBIC35P
012900     MOVE IBIC-CODE-VALUE (1:1) TO WS-TEST-CHAR.                  BIBIC35P
013000     IF WS-TEST-CHAR NOT ALPHA-CLASS                              BIBIC35P
013100        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC35P
013200        MOVE '02' TO IBIC-REASON-CODE                             BIBIC35P
013300        GO TO 9000-BUILD-RESULT                                   BIBIC35P
013400     END-IF.                                                      BIBIC35P
013500 0200-EXIT.                                                       BIBIC35P
013600     EXIT.                                                        BIBIC35P
013700                                                                  BIBIC35P
013800***************************************************************   BIBIC35P
013900* STEP 2 - SECOND CHARACTER MUST BE A LETTER AND THE TWO     *    BIBIC35P
014000* TOGETHER MUST RESOLVE TO A KNOWN BBAN STRUCTURE ROW.       *    BIBIC35P
014100***************************************************************   BIBIC35P
014200 0300-CHECK-POS2.                                                 BIBIC35P
014300     MOVE IBIC-CODE-VALUE (2:1) TO WS-TEST-CHAR.                  BIBIC35P
014400     IF WS-TEST-CHAR NOT ALPHA-CLASS                              BIBIC35P
014500        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC35P
014600        MOVE '02' TO IBIC-REASON-CODE                             BIBIC35P
014700        GO TO 9000-BUILD-RESULT                                   BIBIC35P
014800     END-IF.                                                      BIBIC35P
014900     MOVE IBIC-CODE-VALUE (1:2) TO IBIC-COUNTRY-CODE.             BIBIC35P
015000     SEARCH ALL IBIC-BBAN-COUNTRY                                 BIBIC35P
015100         WHEN IBIC-BBAN-COUNTRY-CODE (IBIC-BBAN-CTY-IDX) =        BIBIC35P
015200              IBIC-COUNTRY-CODE                                   BIBIC35P
015300           CONTINUE                                               BIBIC35P
015400       AT END                                                     BIBIC35P
015500         SET IBIC-RESULT-INVALID TO TRUE                          BIBIC35P
015600         MOVE '02' TO IBIC-REASON-CODE                            BIBIC35P
015700         GO TO 9000-BUILD-RESULT                                  BIBIC35P
015800     END-SEARCH.                                                  BIBIC35P
015900 0300-EXIT.                                                       BIBIC35P
016000     EXIT.                                                        BIBIC35P
016100                                                                  BIBIC35P
016200***************************************************************   BIBIC35P
016300* STEPS 3 AND 4 - THIRD AND FOURTH CHARACTERS MUST BE DIGITS -*   BIBIC35P
016400* THESE TWO HOLD THE CHECK DIGIT ONCE THE CODE IS COMPLETE.   *   BIBIC35P
016500***************************************************************   BIBIC35P
016600 0400-CHECK-POS3.                                                 BIBIC35P
016700     MOVE IBIC-CODE-VALUE (3:1) TO WS-TEST-CHAR.                  BIBIC35P
016800     IF WS-TEST-CHAR NOT NUMERIC-CLASS                            BIBIC35P
016900        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC35P
017000        MOVE '07' TO IBIC-REASON-CODE                             BIBIC35P
017100        GO TO 9000-BUILD-RESULT                                   BIBIC35P
017200     END-IF.                                                      BIBIC35P
017300 0400-EXIT.                                                       BIBIC35P
017400     EXIT.                                                        BIBIC35P
017500                                                                  BIBIC35P
017600 0500-CHECK-POS4.                                                 BIBIC35P
017700     MOVE IBIC-CODE-VALUE (4:1) TO WS-TEST-CHAR.                  BIBIC35P
017800     IF WS-TEST-CHAR NOT NUMERIC-CLASS                            BIBIC35P
017900        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC35P
018000        MOVE '07' TO IBIC-REASON-CODE                             BIBIC35P
018100        GO TO 9000-BUILD-RESULT                                   BIBIC35P
018200     END-IF.                                                      BIBIC35P
018300 0500-EXIT.                                                       BIBIC35P
018400     EXIT.                                                        BIBIC35P
018500                                                                  BIBIC35P
018600***************************************************************   BIBIC35P
018700* STEP 5 - ONCE PAST THE CHECK DIGIT, THE CODE SO FAR MUST    *   BIBIC35P
018800* NOT ALREADY BE LONGER THAN THE COUNTRY'S FULL IBAN, AND     *   BIBIC35P
018900* EVERY BBAN CHARACTER SUPPLIED SO FAR MUST MATCH THE TYPE    *   BIBIC35P
019000* OF THE POSITION IT FALLS IN.                                *   BIBIC35P
019100***************************************************************   BIBIC35P
019200 0600-CHECK-LENGTH-AND-TYPES.                                     BIBIC35P
019300     IF IBIC-CODE-LENGTH >                                        BIBIC35P
019400        IBIC-BBAN-TOTAL-LENGTH (IBIC-BBAN-CTY-IDX) + 4            BIBIC35P
019500        SET IBIC-RESULT-INVALID TO TRUE                           BIBIC35P
019600        MOVE '03' TO IBIC-REASON-CODE                             BIBIC35P
019700        GO TO 9000-BUILD-RESULT                                   BIBIC35P
019800     END-IF.                                                      BIBIC35P
019900     COMPUTE WS-PARTIAL-BBAN-LEN = IBIC-CODE-LENGTH - 4.          BIBIC35P
020000     MOVE SPACES TO IBIC-BBAN-PORTION.                            BIBIC35P
020100     MOVE IBIC-CODE-VALUE (5:WS-PARTIAL-BBAN-LEN) TO              BIBIC35P
020200          IBIC-BBAN-PORTION.                                      BIBIC35P
020300     MOVE 1 TO WS-SEG-START-POS.                                  BIBIC35P
020400     PERFORM 0610-CHECK-PARTIAL-SEG THRU 0610-EXIT                BIBIC35P
020500         VARYING IBIC-BBAN-ENT-IDX FROM 1 BY 1                    BIBIC35P
020600         UNTIL IBIC-BBAN-ENT-IDX >                                BIBIC35P
020700               IBIC-BBAN-ENTRY-COUNT (IBIC-BBAN-CTY-IDX)          BIBIC35P
020800            OR IBIC-RESULT-INVALID                                BIBIC35P
020900            OR WS-SEG-START-POS > WS-PARTIAL-BBAN-LEN.            BIBIC35P
021000     IF IBIC-RESULT-INVALID                                       BIBIC35P
021100        GO TO 9000-BUILD-RESULT                                   BIBIC35P
021200     END-IF.                                                      BIBIC35P
021300 0600-EXIT.                                                       BIBIC35P
021400     EXIT.                                                        BIBIC35P
021500                                                                  BIBIC35P
021600 0610-CHECK-PARTIAL-SEG.                                          BIBIC35P
021700     MOVE IBIC-BBAN-ENTRY-LENGTH (IBIC-BBAN-CTY-IDX               BIBIC35P
021800          IBIC-BBAN-ENT-IDX) TO WS-FULL-SEG-LENGTH.               BIBIC35P
021900     MOVE WS-FULL-SEG-LENGTH TO WS-SEG-LENGTH.                    BIBIC35P
022000     COMPUTE WS-CHARS-LEFT =                                      BIBIC35P
022100             WS-PARTIAL-BBAN-LEN - WS-SEG-START-POS + 1.          BIBIC35P
022200     IF WS-SEG-LENGTH > WS-CHARS-LEFT                             BIBIC35P
022300        MOVE WS-CHARS-LEFT TO WS-SEG-LENGTH                       BIBIC35P
022400     END-IF.                                                      BIBIC35P
022500     PERFORM 0620-CHECK-PARTIAL-CHAR THRU 0620-EXIT               BIBIC35P
022600         VARYING WS-SUB2 FROM 1 BY 1                              BIBIC35P
022700         UNTIL WS-SUB2 > WS-SEG-LENGTH                            BIBIC35P
022800            OR IBIC-RESULT-INVALID.                               BIBIC35P
022900     ADD WS-FULL-SEG-LENGTH TO WS-SEG-START-POS.                  BIBIC35P
023000 0610-EXIT.                                                       BIBIC35P
023100     EXIT.                                                        BIBIC35P
023200                                                                  BIBIC35P
023300 0620-CHECK-PARTIAL-CHAR.                                         BIBIC35P
023400     COMPUTE WS-CHAR-POS = WS-SEG-START-POS + WS-SUB2 - 1.        BIBIC35P
023500     MOVE IBIC-BBAN-PORTION (WS-CHAR-POS:1) TO WS-TEST-CHAR.      BIBIC35P
023600     COMPUTE WS-REPORT-POS = WS-CHAR-POS + 4.                     BIBIC35P
023700     EVALUATE IBIC-BBAN-ENTRY-CHAR-TYPE (IBIC-BBAN-CTY-IDX        BIBIC35P
023800              IBIC-BBAN-ENT-IDX)                                  BIBIC35P
023900       WHEN 'A'                                                   BIBIC35P
024000         IF WS-TEST-CHAR NOT ALPHA-CLASS                          BIBIC35P
024100            SET IBIC-RESULT-INVALID TO TRUE                       BIBIC35P
024200            MOVE '08' TO IBIC-REASON-CODE                         BIBIC35P
024300            PERFORM 0630-BUILD-POS-TEXT THRU 0630-EXIT            BIBIC35P
024400         END-IF                                                   BIBIC35P
024500       WHEN 'N'                                                   BIBIC35P
024600         IF WS-TEST-CHAR NOT NUMERIC-CLASS                        BIBIC35P
024700            SET IBIC-RESULT-INVALID TO TRUE                       BIBIC35P
024800            MOVE '09' TO IBIC-REASON-CODE                         BIBIC35P
024900            PERFORM 0630-BUILD-POS-TEXT THRU 0630-EXIT            BIBIC35P
025000         END-IF                                                   BIBIC35P
025100       WHEN 'C'                                                   BIBIC35P
025200         IF WS-TEST-CHAR NOT ALPHA-CLASS AND                      BIBIC35P
025300            WS-TEST-CHAR NOT ALPHA-LOWER-CLASS AND                BIBIC35P
025400            WS-TEST-CHAR NOT NUMERIC-CLASS                        BIBIC35P
025500            SET IBIC-RESULT-INVALID TO TRUE                       BIBIC35P
025600            MOVE '10' TO IBIC-REASON-CODE                         BIBIC35P
025700            PERFORM 0630-BUILD-POS-TEXT THRU 0630-EXIT            BIBIC35P
025800         END-IF                                                   BIBIC35P
025900     END-EVALUATE.                                                BIBIC35P
026000 0620-EXIT.                                                       BIBIC35P
026100     EXIT.                                                        BIBIC35P
026200                                                                  BIBIC35P
026300***************************************************************   BIBIC35P
026400* BUILD THE POSITION-SPECIFIC FAILURE TEXT - THE RUN TOTALS   *   BIBIC35P
026500* TABLE CARRIES A GENERIC LINE FOR THESE REASON CODES, BUT    *   BIBIC35P
026600* WO-1705 ASKED FOR THE ACTUAL POSITION NUMBER ON THE REPORT. *   BIBIC35P
026700***************************************************************   BIBIC35P
026800 0630-BUILD-POS-TEXT.                                             BIBIC35P
026900     MOVE WS-REPORT-POS TO WS-REPORT-POS-EDIT.                    BIBIC35P
027000     MOVE SPACES TO IBIC-REASON-TEXT.                             BIBIC35P
027100     STRING 'CHARACTER AT POSITION '     DELIMITED BY SIZE        BIBIC35P
027200            WS-REPORT-POS-EDIT           DELIMITED BY SIZE        BIBIC35P
027300            ' FAILS CHARACTER TYPE CHECK' DELIMITED BY SIZE       BIBIC35P
027400         INTO IBIC-REASON-TEXT.                                   BIBIC35P
027500 0630-EXIT.                                                       BIBIC35P
027600     EXIT.                                                        BIBIC35P
027700                                                                  BIBIC35P
027800***************************************************************   BIBIC35P
027900* STEP 6 - IF THE CODE HAS REACHED ITS FULL LENGTH, RUN THE   *   BIBIC35P
028000* REAL CHECK-DIGIT VALIDATION. OTHERWISE IT IS A VALID-SO-FAR *   BIBIC35P
028100* PARTIAL CODE - NOT AN ERROR, JUST NOT FINISHED YET.         *   BIBIC35P
028200***************************************************************   BIBIC35P
028300 0700-CHECK-COMPLETE.                                             BIBIC35P
028400     IF IBIC-CODE-LENGTH > 4                                      BIBIC35P
028500        IF IBIC-CODE-LENGTH =                                     BIBIC35P
028600           IBIC-BBAN-TOTAL-LENGTH (IBIC-BBAN-CTY-IDX) + 4         BIBIC35P
028700           PERFORM 0800-RUN-FULL-CHECK THRU 0800-EXIT             BIBIC35P
028800        ELSE                                                      BIBIC35P
028900           SET IBIC-RESULT-INCOMPLETE TO TRUE                     BIBIC35P
029000           MOVE '11' TO IBIC-REASON-CODE                          BIBIC35P
029100        END-IF                                                    BIBIC35P
029200     ELSE                                                         BIBIC35P
029300        SET IBIC-RESULT-INCOMPLETE TO TRUE                        BIBIC35P
029400        MOVE '11' TO IBIC-REASON-CODE                             BIBIC35P
029500     END-IF.                                                      BIBIC35P
029600 0700-EXIT.                                                       BIBIC35P
029700     EXIT.                                                        BIBIC35P
029800                                                                  BIBIC35P
029900 0800-RUN-FULL-CHECK.                                             BIBIC35P
030000     MOVE WS-COMMAREA TO LK-COMMAREA (1:WS-COMMAREA-LENGTH).      BIBIC35P
030100     CALL 'BIBIC30P' USING LK-COMMAREA.                           BIBIC35P
030200     MOVE LK-COMMAREA (1:WS-COMMAREA-LENGTH) TO WS-COMMAREA.      BIBIC35P
030300 0800-EXIT.                                                       BIBIC35P
030400     EXIT.                                                        BIBIC35P
