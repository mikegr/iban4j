000100***************************************************************   BIBIC51P
000200*                                                             *   BIBIC51P
000300* Copyright (C) 1987-2006 Brookfield Clearing House Services.*    BIBIC51P
000400* All rights reserved.  For internal use by BCHS data        *    BIBIC51P
000500* processing staff only.                                      *   BIBIC51P
000600*                                                             *   BIBIC51P
000700***************************************************************   BIBIC51P
000800*                                                                 BIBIC51P
000900* Program:    BIBIC51P                                            BIBIC51P
001000* Layer:      Business logic - calculation subroutine             BIBIC51P
001100* Function:   Computes the ISO 7064 MOD-97-10 check digit for a   BIBIC51P
001200*             reformatted IBAN string (BBAN + country + check     BIBIC51P
001300*             digit). CALLed by BIBIC30P once the country code,   BIBIC51P
001400*             length and BBAN character types have all passed.    BIBIC51P
001500*                                                                 BIBIC51P
001600***************************************************************   BIBIC51P
001700*                    C H A N G E   L O G                      *   BIBIC51P
001800*---------------------------------------------------------------* BIBIC51P
001900* DATE       BY    REQUEST    DESCRIPTION                      *  BIBIC51P
002000* ---------- ----- ---------- ------------------------------- *   BIBIC51P
002100* 1989-01-16 LKM   WO-1478    ORIGINAL PROGRAM - CHECK DIGIT   *  BIBIC51P
002200* 1990-04-09 LKM   WO-1640    FIXED OVERFLOW ON BAND LETTERS   *  BIBIC51P
002300* 1992-11-20 TJP   WO-1978    RENUMBERED PROCEDURE DIVISION    *  BIBIC51P
002400* 1995-05-03 RDH   WO-2310    ADDED ALPHABET TABLE SEARCH      *  BIBIC51P
002500* 1996-01-10 TJP   WO-2419    CONVERTED TO SEQUENCE-NUM COPY   *  BIBIC51P
002600* 1998-09-22 LKM   Y2K-0093   Y2K REVIEW - NO DATE FIELDS HERE *  BIBIC51P
002700* 1999-02-09 TJP   WO-2705    CLEANED UP COMMENT BANNERS       *  BIBIC51P
002800* 2003-10-03 LKM   WO-3172    RENAMED FROM ACCOUNT CHECK DIGIT *  BIBIC51P
002900* 2003-10-03 LKM   WO-3172    JOB TO IBAN CHECK DIGIT HELPER   *  BIBIC51P
003000* 2004-02-11 TJP   WO-3208    ADDED RETURN CODE FOR BAD CHARS  *  BIBIC51P
003100* 2006-04-12 RDH   WO-3390    ADDED PROGRAM-ID TO ABEND TEXT   *  BIBIC51P
003200***************************************************************   BIBIC51P
003300                                                                  BIBIC51P
003400 IDENTIFICATION DIVISION.                                         BIBIC51P
003500 PROGRAM-ID.                                                      BIBIC51P
003600     BIBIC51P.                                                    BIBIC51P
003700 AUTHOR.                                                          BIBIC51P
003800     L K MERCER.                                                  BIBIC51P
003900 INSTALLATION.                                                    BIBIC51P
004000     BROOKFIELD CLEARING HOUSE SERVICES.                          BIBIC51P
004100 DATE-WRITTEN.                                                    BIBIC51P
004200     JANUARY 1989.                                                BIBIC51P
004300 DATE-COMPILED.                                                   BIBIC51P
004400     TODAY.                                                       BIBIC51P
004500 SECURITY.                                                        BIBIC51P
004600     THIS PROGRAM AND ITS LISTING ARE THE PROPERTY OF BROOKFIELD  BIBIC51P
004700     CLEARING HOUSE SERVICES AND MUST NOT BE COPIED OR DISCLOSED  BIBIC51P
004800     WITHOUT THE WRITTEN CONSENT OF THE DATA PROCESSING MANAGER.  BIBIC51P
004900                                                                  BIBIC51P
005000 ENVIRONMENT DIVISION.                                            BIBIC51P
005100 CONFIGURATION SECTION.                                           BIBIC51P
005200 SPECIAL-NAMES.                                                   BIBIC51P
005300     CLASS ALPHA-CLASS IS 'A' THRU 'Z'                            BIBIC51P
005400     CLASS NUMERIC-CLASS IS '0' THRU '9'                          BIBIC51P
005500     UPSI-0 ON STATUS IS UPSI-0-IS-ON                             BIBIC51P
005600            OFF STATUS IS UPSI-0-IS-OFF.                          BIBIC51P
005700                                                                  BIBIC51P
005800 DATA DIVISION.                                                   BIBIC51P
005900 WORKING-STORAGE SECTION.                                         BIBIC51P
006000 01  WS-MISC-STORAGE.                                             BIBIC51P
006100     05  WS-PROGRAM-ID                      PIC X(08)             BIBIC51P
006200         VALUE 'BIBIC51P'.                                        BIBIC51P
006300     05  WS-SUB1                             PIC S9(04) COMP.     BIBIC51P
006400     05  WS-CURRENT-CHAR                     PIC X(01).           BIBIC51P
006500     05  WS-CURRENT-CHAR-N REDEFINES                              BIBIC51P
006600         WS-CURRENT-CHAR                     PIC 9(01).           BIBIC51P
006700     05  WS-CHAR-VALUE                       PIC 9(02) COMP.      BIBIC51P
006750     05  FILLER                              PIC X(08).           BIBIC51P
006800                                                                  BIBIC51P
006900 01  WS-ALPHABET                          PIC X(26)               BIBIC51P
007000     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          BIBIC51P
007100 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET.                     BIBIC51P
007200     05  WS-ALPHA-ENTRY OCCURS 26 TIMES                           BIBIC51P
007300             ASCENDING KEY IS WS-ALPHA-ENTRY                      BIBIC51P
007400             INDEXED BY WS-ALPHA-IDX        PIC X(01).            BIBIC51P
007500                                                                  BIBIC51P
007600 01  WS-ARITHMETIC-AREA.                                          BIBIC51P
007700     05  WS-RUNNING-TOTAL                   PIC S9(09) COMP.      BIBIC51P
007800     05  WS-RUNNING-TOTAL-DISP REDEFINES                          BIBIC51P
007900         WS-RUNNING-TOTAL                   PIC X(04).            BIBIC51P
008000     05  WS-TEMP-TOTAL                      PIC S9(11) COMP.      BIBIC51P
008100     05  WS-DIVIDE-QUOTIENT                 PIC S9(09) COMP.      BIBIC51P
008200     05  WS-FINAL-MODULUS                   PIC S9(09) COMP.      BIBIC51P
008250     05  FILLER                              PIC X(08).           BIBIC51P
008300                                                                  BIBIC51P
008400 LINKAGE SECTION.                                                 BIBIC51P
008500 01  LK-REARRANGED-STRING                 PIC X(70).              BIBIC51P
008600 01  LK-STRING-LENGTH                     PIC 9(02) COMP.         BIBIC51P
008700 01  LK-COMPUTED-CHECK                    PIC 9(02).              BIBIC51P
008800 01  LK-RETURN-CODE                       PIC X(01).              BIBIC51P
008900     88  LK-CONVERSION-OK                     VALUE '0'.          BIBIC51P
009000     88  LK-CONVERSION-ERROR                  VALUE '1'.          BIBIC51P
009100                                                                  BIBIC51P
009200 PROCEDURE DIVISION USING LK-REARRANGED-STRING                    BIBIC51P
009300                          LK-STRING-LENGTH                        BIBIC51P
009400                          LK-COMPUTED-CHECK                       BIBIC51P
009500                          LK-RETURN-CODE.                         BIBIC51P
009600***************************************************************   BIBIC51P
009700* WORK THROUGH THE REFORMATTED STRING ONE CHARACTER AT A TIME,*   BIBIC51P
009800* BUILDING THE MOD-97-10 RUNNING TOTAL. SEE WO-1478 FOR THE    *  BIBIC51P
009900* ORIGINAL WRITE-UP OF WHY WE CANNOT JUST COMPUTE THE WHOLE    *  BIBIC51P
010000* EXPANDED NUMBER IN ONE SHOT - IT WILL NOT FIT A COMP FIELD.  *  BIBIC51P
010100***************************************************************   BIBIC51P
010200 0100-MAIN-LINE.                                                  BIBIC51P
010300     MOVE ZERO TO WS-RUNNING-TOTAL.                               BIBIC51P
010400     SET LK-CONVERSION-OK TO TRUE.                                BIBIC51P
010500     MOVE ZERO TO WS-SUB1.                                        BIBIC51P
010600     PERFORM 0110-CHAR-LOOP THRU 0110-EXIT                        BIBIC51P
010700         VARYING WS-SUB1 FROM 1 BY 1                              BIBIC51P
010800         UNTIL WS-SUB1 > LK-STRING-LENGTH                         BIBIC51P
010900            OR LK-CONVERSION-ERROR.                               BIBIC51P
011000                                                                  BIBIC51P
011100     IF LK-CONVERSION-OK                                          BIBIC51P
011200        DIVIDE WS-RUNNING-TOTAL BY 97                             BIBIC51P
011300            GIVING WS-DIVIDE-QUOTIENT                             BIBIC51P
011400            REMAINDER WS-FINAL-MODULUS                            BIBIC51P
011500        COMPUTE LK-COMPUTED-CHECK = 98 - WS-FINAL-MODULUS         BIBIC51P
011600     ELSE                                                         BIBIC51P
011700        MOVE ZERO TO LK-COMPUTED-CHECK                            BIBIC51P
011800     END-IF.                                                      BIBIC51P
011900     GOBACK.                                                      BIBIC51P
012000                                                                  BIBIC51P
012100***************************************************************   BIBIC51P
012200* ONE PASS OF THE CHARACTER LOOP - CONVERT ONE CHARACTER AND  *   BIBIC51P
012300* FOLD IT INTO THE RUNNING TOTAL.                             *   BIBIC51P
012400***************************************************************   BIBIC51P
012500 0110-CHAR-LOOP.                                                  BIBIC51P
012600     MOVE LK-REARRANGED-STRING (WS-SUB1:1) TO WS-CURRENT-CHAR.    BIBIC51P
012700     PERFORM 0200-GET-CHAR-VALUE THRU 0200-EXIT.                  BIBIC51P
012800     IF LK-CONVERSION-OK                                          BIBIC51P
012900        PERFORM 0300-ACCUMULATE THRU 0300-EXIT                    BIBIC51P
013000     END-IF.                                                      BIBIC51P
013100 0110-EXIT.                                                       BIBIC51P
013200     EXIT.                                                        BIBIC51P
013300                                                                  BIBIC51P
013400***************************************************************   BIBIC51P
013500* TURN ONE CHARACTER INTO ITS MOD-97-10 NUMERIC VALUE.        *   BIBIC51P
013600* DIGITS KEEP THEIR FACE VALUE (0-9). LETTERS A-Z BECOME      *   BIBIC51P
013700* 10-35 BY SEARCHING THE ALPHABET TABLE FOR A MATCH AND       *   BIBIC51P
013800* ADDING 9 TO THE INDEX WE FIND IT AT. ANYTHING ELSE IS A     *   BIBIC51P
013900* HARD FORMAT ERROR - SEE REASON CODE 06 IN BIBIC30P.         *   BIBIC51P
014000***************************************************************   BIBIC51P
014100 0200-GET-CHAR-VALUE.                                             BIBIC51P
014200     IF WS-CURRENT-CHAR IS NUMERIC-CLASS                          BIBIC51P
014300        MOVE WS-CURRENT-CHAR-N TO WS-CHAR-VALUE                   BIBIC51P
014400     ELSE                                                         BIBIC51P
014500        IF WS-CURRENT-CHAR IS ALPHA-CLASS                         BIBIC51P
014600           SEARCH ALL WS-ALPHA-ENTRY                              BIBIC51P
014700               WHEN WS-ALPHA-ENTRY (WS-ALPHA-IDX) =               BIBIC51P
014800                    WS-CURRENT-CHAR                               BIBIC51P
014900                 COMPUTE WS-CHAR-VALUE =                          BIBIC51P
015000                         WS-ALPHA-IDX + 9                         BIBIC51P
015100             AT END                                               BIBIC51P
015200               SET LK-CONVERSION-ERROR TO TRUE                    BIBIC51P
015300           END-SEARCH                                             BIBIC51P
015400        ELSE                                                      BIBIC51P
015500           SET LK-CONVERSION-ERROR TO TRUE                        BIBIC51P
015600        END-IF                                                    BIBIC51P
015700     END-IF.                                                      BIBIC51P
015800 0200-EXIT.                                                       BIBIC51P
015900     EXIT.                                                        BIBIC51P
016000                                                                  BIBIC51P
016100***************************************************************   BIBIC51P
016200* FOLD ONE CHARACTER'S VALUE INTO THE RUNNING TOTAL. SINGLE-  *   BIBIC51P
016300* DIGIT VALUES SHIFT THE TOTAL ONE DECIMAL PLACE, TWO-DIGIT   *   BIBIC51P
016400* VALUES (LETTERS) SHIFT IT TWO. REDUCE MODULO 97 ONLY WHEN   *   BIBIC51P
016500* THE TEMPORARY TOTAL WOULD OVERRUN A 9-DIGIT COMP FIELD.     *   BIBIC51P
016600***************************************************************   BIBIC51P
016700 0300-ACCUMULATE.                                                 BIBIC51P
016800     IF WS-CHAR-VALUE < 10                                        BIBIC51P
016900        COMPUTE WS-TEMP-TOTAL = (WS-RUNNING-TOTAL * 10) +         BIBIC51P
017000                WS-CHAR-VALUE                                     BIBIC51P
017100     ELSE                                                         BIBIC51P
017200        COMPUTE WS-TEMP-TOTAL = (WS-RUNNING-TOTAL * 100) +        BIBIC51P
017300                WS-CHAR-VALUE                                     BIBIC51P
017400     END-IF.                                                      BIBIC51P
017500     IF WS-TEMP-TOTAL > 999999999                                 BIBIC51P
017600        DIVIDE WS-TEMP-TOTAL BY 97                                BIBIC51P
017700            GIVING WS-DIVIDE-QUOTIENT                             BIBIC51P
017800            REMAINDER WS-RUNNING-TOTAL                            BIBIC51P
017900     ELSE                                                         BIBIC51P
018000        MOVE WS-TEMP-TOTAL TO WS-RUNNING-TOTAL                    BIBIC51P
018100     END-IF.                                                      BIBIC51P
018200 0300-EXIT.                                                       BIBIC51P
018300     EXIT.                                                        BIBIC51P
